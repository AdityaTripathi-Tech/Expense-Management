000100* *******************************************                             
000110*                                           *                             
000120*   Record Definition For Expense Line File *                             
000130*      Uses El-Claim-Id + El-Line-Id as key *                             
000140* *******************************************                             
000150*   File size 96 bytes (detail line, one per claim line).                 
000160*                                                                         
000170*  04/11/25 vbc - Created.                                                
000180*  18/11/25 vbc - Added El-Ocr-Confidence & El-Has-Receipt fields.        
000190*  02/12/25 vbc - Vendor-Name widened to x(20), Desc trimmed x(30)        
000200*  09/08/26 vbc - Ids/date to comp, amounts to comp-3 - brought           
000210*                 into line with the chk/emp copybooks, 111 down          
000220*                 to 96 bytes.  Held-line buffers now COPY this           
000230*                 layout direct (see EX010/EX900) so they can not         
000240*                 drift out of step with it again.                        
000250*                                                                         
000260 01  EX-Expense-Line-Record.                                              
000270     03  El-Claim-Id           pic 9(6)      comp.                        
000280     03  El-Line-Id            pic 9(4)      comp.                        
000290     03  El-Employee-Id        pic 9(6)      comp.                        
000300     03  El-Dept-Code          pic x(4).                                  
000310     03  El-Date               pic 9(8)      comp.                        
000320     03  El-Category-Code      pic x(10).                                 
000330     03  El-Currency           pic x(3).                                  
000340     03  El-Unit-Amount        pic s9(7)v99  comp-3.                      
000350     03  El-Quantity           pic s9(5)v99  comp-3.                      
000360     03  El-Has-Receipt        pic x.                                     
000370     03  El-Ocr-Confidence     pic 9v99      comp-3.                      
000380     03  El-Description        pic x(30).                                 
000390     03  El-Vendor-Name        pic x(20).                                 
000400     03  filler                pic x(3).                                  
000410*                                                                         
