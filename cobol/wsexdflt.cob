000100* *******************************************                             
000110*                                           *                             
000120*   Hard-Coded Minimal Fallback Cross-Rate  *                             
000130*      Table - Last Resort Before Marking   *                             
000140*      A Claim Conversion-Pending.          *                             
000150* *******************************************                             
000160*   Used only when the Rates file has no entry at all, exact,             
000170*   recent or stale, for the base/target pair requested.                  
000180*                                                                         
000190*  12/11/25 vbc - Created - the eight cross-rates used as the             
000200*                 last-resort fallback, Unit 5 step 4.                    
000210*  09/08/26 vbc - Rate fillers to comp-3 on both the literal              
000220*                 table and the WH- redefine, so the two stay             
000230*                 the same width - Rt-Rate in wsexrate.cob was            
000240*                 moved to comp-3 and this table redefines the            
000250*                 same shape.                                             
000260*                                                                         
000270 01  WS-Hard-Fallback-Table.                                              
000280     03  filler.                                                          
000290         05  filler            pic x(8)  value "USDEURXX".                
000300         05  filler            pic s9v9(6) comp-3 value 0.850000.         
000310     03  filler.                                                          
000320         05  filler            pic x(8)  value "USDGBPXX".                
000330         05  filler            pic s9v9(6) comp-3 value 0.730000.         
000340     03  filler.                                                          
000350         05  filler            pic x(8)  value "USDINRXX".                
000360         05  filler            pic s9v9(6) comp-3 value 83.000000.        
000370     03  filler.                                                          
000380         05  filler            pic x(8)  value "EURUSDXX".                
000390         05  filler            pic s9v9(6) comp-3 value 1.180000.         
000400     03  filler.                                                          
000410         05  filler            pic x(8)  value "EURGBPXX".                
000420         05  filler            pic s9v9(6) comp-3 value 0.860000.         
000430     03  filler.                                                          
000440         05  filler            pic x(8)  value "GBPUSDXX".                
000450         05  filler            pic s9v9(6) comp-3 value 1.370000.         
000460     03  filler.                                                          
000470         05  filler            pic x(8)  value "GBPEURXX".                
000480         05  filler            pic s9v9(6) comp-3 value 1.160000.         
000490     03  filler.                                                          
000500         05  filler            pic x(8)  value "INRUSDXX".                
000510         05  filler            pic s9v9(6) comp-3 value 0.012000.         
000520*                                                                         
000530*  Redefined as a searchable table - WH-Hard-Cross carries the            
000540*  6-char base+target key, WH-Hard-Rate the units of target per           
000550*  1 unit of base.                                                        
000560*                                                                         
000570 01  WS-Hard-Fallback-Tbl redefines WS-Hard-Fallback-Table.               
000580     03  WH-Hard-Item          occurs 8 times.                            
000590         05  WH-Hard-Cross     pic x(6).                                  
000600         05  filler            pic xx.                                    
000610         05  WH-Hard-Rate      pic s9v9(6) comp-3.                        
000620*                                                                         
