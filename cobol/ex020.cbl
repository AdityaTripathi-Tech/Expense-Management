000100* *******************************************                             
000110*                                           *                             
000120*   Expense Claim Decision & Escalation    *                              
000130*      Unit 4 Of Nightly Expense Run       *                              
000140* *******************************************                             
000150*                                                                         
000160 identification          division.                                        
000170*=================================                                        
000180*                                                                         
000190      program-id.        ex020.                                           
000200      author.            V B Coen FBCS, FIDM, FIDPM.                      
000210      installation.      Applewood Computers - Expense Module.            
000220      date-written.      18/11/1987.                                      
000230      date-compiled.                                                      
000240      security.          Copyright (C) 1987-2026 & later, V Coen.         
000250                         Distributed under GNU General Public             
000260                         License.  See file COPYING for detail.           
000270*                                                                         
000280*    Remarks.            Matched-pass read of the claim master            
000290*                         written by EX010 against the approval           
000300*                         request chain for that claim, applying          
000310*                         any approve/reject decision carried on          
000320*                         the request, promoting the next waiting         
000330*                         approver, and escalating any pending            
000340*                         request left too long with its approver.        
000350*                         Rewrites both files for EX900 to report.        
000360*                                                                         
000370*    Version.            See Prog-Name in Ws.                             
000380*                                                                         
000390*    Called Modules.     None.                                            
000400*                                                                         
000410*    Files used :                                                         
000420*                        CLAIMOLD.  Claim master as left by EX010.        
000430*                        APRLREQI.  Request chain, decisions in.          
000440*                        APRLRULE.  Approval rule table.                  
000450*                        CLAIMOUT.  Claim master, rewritten (out).        
000460*                        APRLREQO.  Request chain, rewritten.             
000470*                                                                         
000480*    Error messages used.                                                 
000490*                        EX001 - EX004, Open/Status errors.               
000500*                                                                         
000510* Changes:                                                                
000520* 18/11/87 vbc - 1.0.00 Created - decision application only.              
000530* 02/12/87 vbc -     10 Added escalation scan, EX560 on.                  
000540* 14/01/88 vbc -     11 Cancel-open fix, own request excluded.            
000550* 19/98 vbc  -     2.0 Y2K review - all dates carried CCYYMMDD,           
000560*                      no two-digit year fields found herein.             
000570* 11/03/99 vbc -    .1 Confirmed Y2K clean, no code change.               
000580* 30/09/12 vbc -    .2 Request table occurs raised 10 to 20.              
000590* 19/09/25 vbc - 3.3.0 Version update and builds reset.                   
000600* 17/03/26 vbc -    .1 Capitalise vars, paragraphs etc.                   
000610* 02/04/26 vbc -    .2 EX205 added, flags non-numeric key on a            
000620*                      gathered request (chain file is external).         
000630* 09/08/26 vbc -    .3 Claim-Master-New and Request-Out-File FD           
000640*                      records, and the held-request buffer, now          
000650*                      COPY wsexcout.cob/wsexareq.cob direct in           
000660*                      place of the hand-rolled CON-/AQO-/HR- 01s         
000670*                      - those copybooks' fields moved to comp/           
000680*                      comp-3 and a hand copy would have drifted.         
000690* 09/08/26 vbc -    .4 AA010 now reads the claim and primes the           
000700*                      request buffer in one THRU range, house            
000710*                      style, instead of two bare performs.               
000720*                                                                         
000730*****************************************************************         
000740* Copyright Notice.                                                       
000750* ****************                                                        
000760*                                                                         
000770* This notice supersedes all prior copyright notices & was                
000780* updated 2024-04-16.                                                     
000790*                                                                         
000800* These files and programs are part of the Applewood Computers            
000810* Accounting System and is Copyright (c) Vincent B Coen.                  
000820* 1976-2026 and later.                                                    
000830*                                                                         
000840* This program is now free software; you can redistribute it              
000850* and/or modify it under the terms listed here and of the GNU             
000860* General Public License as published by the Free Software                
000870* Foundation; version 3 and later as revised for PERSONAL USAGE           
000880* ONLY and that includes for use within a business but EXCLUDES           
000890* repackaging or for Resale, Rental or Hire in ANY way.                   
000900*                                                                         
000910* ACAS is distributed in the hope that it will be useful, but             
000920* WITHOUT ANY WARRANTY; without even the implied warranty of              
000930* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.                    
000940*                                                                         
000950*****************************************************************         
000960*                                                                         
000970 environment             division.                                        
000980*=================================                                        
000990*                                                                         
001000 configuration           section.                                         
001010 source-computer.        ibm-370.                                         
001020 object-computer.        ibm-370.                                         
001030 special-names.                                                           
001040     C01 is Top-Of-Form                                                   
001050     class   EX-Numeric-Class is "0" thru "9"                             
001060     UPSI-0  is SW-Test-Run.                                              
001070*                                                                         
001080 input-output            section.                                         
001090 file-control.                                                            
001100     select   Claim-Master-File  assign to "CLAIMOLD"                     
001110              organization       is line sequential                       
001120              file status        is WS-Cm-Status.                         
001130     select   Request-In-File    assign to "APRLREQI"                     
001140              organization       is line sequential                       
001150              file status        is WS-Ri-Status.                         
001160     select   Rules-File         assign to "APRLRULE"                     
001170              organization       is line sequential                       
001180              file status        is WS-Ar-Status.                         
001190     select   Claim-Master-New   assign to "CLAIMOUT"                     
001200              organization       is line sequential                       
001210              file status        is WS-Co-Status.                         
001220     select   Request-Out-File   assign to "APRLREQO"                     
001230              organization       is line sequential                       
001240              file status        is WS-Ro-Status.                         
001250*                                                                         
001260 data                    division.                                        
001270*=================================                                        
001280*                                                                         
001290 file section.                                                            
001300*                                                                         
001310 fd  Claim-Master-File                                                    
001320     label records are standard.                                          
001330 copy "wsexcout.cob".                                                     
001340*                                                                         
001350 fd  Request-In-File                                                      
001360     label records are standard.                                          
001370 copy "wsexareq.cob".                                                     
001380*                                                                         
001390 fd  Rules-File                                                           
001400     label records are standard.                                          
001410 01  ARF-Rule-File-Record.                                                
001420     03  ARF-Rule-Id           pic 9(4).                                  
001430     03  ARF-Sequence          pic 9(3).                                  
001440     03  ARF-Active            pic x.                                     
001450     03  ARF-Min-Amount        pic s9(7)v99.                              
001460     03  ARF-Max-Amount        pic s9(7)v99.                              
001470     03  ARF-Dept-Code         pic x(4).                                  
001480     03  ARF-Approval-Type     pic x(12).                                 
001490     03  ARF-Approver-Ids      pic 9(6) occurs 5.                         
001500     03  ARF-Require-All       pic x.                                     
001510     03  ARF-Approval-Pct      pic 9(3)v99.                               
001520     03  ARF-Escalation-Flag   pic x.                                     
001530     03  ARF-Escalation-Hours  pic 9(3).                                  
001540     03  ARF-Esc-Approver-Id   pic 9(6).                                  
001550     03  ARF-Rule-Name         pic x(30).                                 
001560     03  filler                pic x(2).                                  
001570*                                                                         
001580 fd  Claim-Master-New                                                     
001590     label records are standard.                                          
001600 copy "wsexcout.cob"                                                      
001610     replacing ==EX-Claim-Output-Record==                                 
001620            by ==CON-Claim-Output-Record==,                               
001630               ==Co-== by ==CON-==.                                       
001640*                                                                         
001650 fd  Request-Out-File                                                     
001660     label records are standard.                                          
001670 copy "wsexareq.cob"                                                      
001680     replacing ==EX-Approval-Request-Record==                             
001690            by ==AQO-Approval-Request-Record==,                           
001700               ==Aq-== by ==AQO-==.                                       
001710*                                                                         
001720 working-storage         section.                                         
001730*------------------------                                                 
001740*                                                                         
001750 77  Prog-Name               pic x(17) value "ex020 (3.3.1)".             
001760*                                                                         
001770 01  WS-File-Status.                                                      
001780     03  WS-Cm-Status          pic xx       value "00".                   
001790     03  WS-Ri-Status          pic xx       value "00".                   
001800     03  WS-Ar-Status          pic xx       value "00".                   
001810     03  WS-Co-Status          pic xx       value "00".                   
001820     03  WS-Ro-Status          pic xx       value "00".                   
001830     03  filler                pic x(4).                                  
001840*                                                                         
001850 01  WS-Switches.                                                         
001860     03  WS-Eof-Claim          pic x       value "N".                     
001870         88  WS-Claim-Eof      value "Y".                                 
001880     03  WS-Eof-Request        pic x       value "N".                     
001890         88  WS-Request-Eof    value "Y".                                 
001900     03  WS-Request-Held       pic x       value "N".                     
001910         88  WS-Is-Request-Held value "Y".                                
001920     03  filler                pic x(2).                                  
001930*                                                                         
001940 01  WS-Counters.                                                         
001950     03  WS-Claim-Count        binary-long unsigned value zero.           
001960     03  WS-Escalate-Count     binary-long unsigned value zero.           
001970     03  WS-Sub                binary-long unsigned value zero.           
001980     03  WS-Sub2               binary-long unsigned value zero.           
001990     03  WS-Pending-Ix         binary-long unsigned value zero.           
002000     03  WS-Waiting-Ix         binary-long unsigned value zero.           
002010     03  WS-Rule-Ix            binary-long unsigned value zero.           
002020     03  filler                pic x(2).                                  
002030*                                                                         
002040 01  WS-Held-Request           pic x(38)    value spaces.                 
002050*  Held request - COPY of wsexareq.cob, Aq- renamed Hr-, so the           
002060*  buffer can not silently drift out of step with the live layout.        
002070 copy "wsexareq.cob"                                                      
002080     replacing ==EX-Approval-Request-Record==                             
002090            by ==WS-Held-Request-Area redefines WS-Held-Request==,        
002100               ==Aq-== by ==Hr-==.                                        
002110*                                                                         
002120 01  WS-Request-Table.                                                    
002130     03  WT-Request-Count      binary-long unsigned value zero.           
002140     03  WT-Request-Entry      occurs 20 times.                           
002150         05  WR-Sequence       pic 9(4)      comp.                        
002160         05  WR-Rule-Id        pic 9(4)      comp.                        
002170         05  WR-Approver-Id    pic 9(6)      comp.                        
002180         05  WR-State          pic x(10).                                 
002190         05  WR-Required-Amount pic s9(9)v99 comp-3.                      
002200         05  WR-Request-Date   pic 9(8)      comp.                        
002210         05  WR-Hours-Pending  pic 9(5)      comp.                        
002220         05  WR-Decision       pic x.                                     
002230     03  filler                pic x(2).                                  
002240*                                                                         
002250 copy "wsexarul.cob".                                                     
002260*                                                                         
002270 01  WS-Claim-Work.                                                       
002280     03  WK-State              pic x(12)    value spaces.                 
002290         88  WK-Draft          value "DRAFT".                             
002300         88  WK-Submitted      value "SUBMITTED".                         
002310         88  WK-Approved       value "APPROVED".                          
002320         88  WK-Rejected       value "REJECTED".                          
002330     03  WK-Reject-Reason      pic x(30)    value spaces.                 
002340     03  filler                pic x(2).                                  
002350*                                                                         
002360*  Flat view, used to blank state and reason in a single move.            
002370 01  WS-Claim-Work-Flat redefines WS-Claim-Work pic x(44).                
002380*                                                                         
002390 01  Error-Messages.                                                      
002400     03  EX001  pic x(40)                                                 
002410              value "EX001 Claim Master File Open Error -   ".            
002420     03  EX002  pic x(40)                                                 
002430              value "EX002 Request In File Open Error -     ".            
002440     03  EX003  pic x(40)                                                 
002450              value "EX003 Rules File Open Error -          ".            
002460     03  EX004  pic x(40)                                                 
002470              value "EX004 Claim Master New Open Error -    ".            
002480     03  filler pic x(5)  value spaces.                                   
002490*                                                                         
002500*  Same four messages, re-seen as a table for a display-all loop.         
002510 01  Error-Msg-Table redefines Error-Messages.                            
002520     03  Error-Msg-Entry     pic x(40) occurs 4 times.                    
002530     03  filler              pic x(5).                                    
002540*                                                                         
002550 01  Error-Code          pic 999       value zero.                        
002560*                                                                         
002570 procedure division.                                                      
002580*===================                                                      
002590*                                                                         
002600 AA000-Main.                                                              
002610***********                                                               
002620     perform  AA010-Initialise.                                           
002630     perform  AA020-Process-Claims                                        
002640              until     WS-Eof-Claim = "Y".                               
002650     perform  AA090-Terminate.                                            
002660     goback.                                                              
002670*                                                                         
002680 AA010-Initialise.                                                        
002690*****************                                                         
002700     open     input    Claim-Master-File.                                 
002710     if       WS-Cm-Status not = "00"                                     
002720              move     WS-Cm-Status to Error-Code                         
002730              display  EX001 Error-Code                                   
002740              go to    ZZ990-Abend.                                       
002750     open     input    Request-In-File.                                   
002760     if       WS-Ri-Status not = "00"                                     
002770              move     WS-Ri-Status to Error-Code                         
002780              display  EX002 Error-Code                                   
002790              go to    ZZ990-Abend.                                       
002800     open     input    Rules-File.                                        
002810     if       WS-Ar-Status not = "00"                                     
002820              move     WS-Ar-Status to Error-Code                         
002830              display  EX003 Error-Code                                   
002840              go to    ZZ990-Abend.                                       
002850     open     output   Claim-Master-New.                                  
002860     if       WS-Co-Status not = "00"                                     
002870              move     WS-Co-Status to Error-Code                         
002880              display  EX004 Error-Code                                   
002890              go to    ZZ990-Abend.                                       
002900     open     output   Request-Out-File.                                  
002910     perform  EX040-Load-Rules.                                           
002920     perform  EX110-Read-Claim thru EX120-Exit.                           
002930*                                                                         
002940 AA090-Terminate.                                                         
002950****************                                                          
002960     close    Claim-Master-File                                           
002970              Request-In-File                                             
002980              Rules-File                                                  
002990              Claim-Master-New                                            
003000              Request-Out-File.                                           
003010*                                                                         
003020 EX040-Load-Rules.                                                        
003030******************                                                        
003040     move     zero to WU-Rule-Count.                                      
003050     perform  EX042-Rule-Read                                             
003060              until      WS-Ar-Status = "10".                             
003070*                                                                         
003080 EX042-Rule-Read.                                                         
003090*****************                                                         
003100     read     Rules-File into ARF-Rule-File-Record                        
003110              at end     move "10" to WS-Ar-Status                        
003120              not at end                                                  
003130                   add   1 to WU-Rule-Count                               
003140                   move  ARF-Rule-Id        to                            
003150                         WU-Rule-Id (WU-Rule-Count)                       
003160                   move  ARF-Escalation-Flag to                           
003170                         WU-Escalation-Flag (WU-Rule-Count)               
003180                   move  ARF-Escalation-Hours to                          
003190                         WU-Escalation-Hours (WU-Rule-Count)              
003200                   move  ARF-Esc-Approver-Id to                           
003210                         WU-Esc-Approver-Id (WU-Rule-Count).              
003220*                                                                         
003230 EX110-Read-Claim.                                                        
003240******************                                                        
003250     read     Claim-Master-File into CON-Claim-Output-Record              
003260              at end    move "Y" to WS-Eof-Claim.                         
003270*                                                                         
003280 EX120-Read-Request.                                                      
003290********************                                                      
003300     if       WS-Request-Held = "Y"                                       
003310              go to    EX120-Exit.                                        
003320     read     Request-In-File into AQO-Approval-Request-Record            
003330              at end    move "Y" to WS-Eof-Request                        
003340              not at end                                                  
003350                   move AQO-Approval-Request-Record to                    
003360                        WS-Held-Request                                   
003370                   move "Y" to WS-Request-Held.                           
003380 EX120-Exit.                                                              
003390     exit.                                                                
003400*                                                                         
003410 AA020-Process-Claims.                                                    
003420**********************                                                    
003430*  Matched pass - gather every request belonging to the current           
003440*  claim master record before applying decisions and escalation.          
003450     move     zero to WT-Request-Count.                                   
003460     add      1 to WS-Claim-Count.                                        
003470     perform  EX200-Gather-Requests                                       
003480              until      WS-Request-Held = "N"                            
003490              or         HR-Claim-Id not = CON-Claim-Id.                  
003500     move     CON-State         to WK-State.                              
003510     move     CON-Reject-Reason to WK-Reject-Reason.                      
003520     if       WT-Request-Count > zero                                     
003530              perform  EX500-Apply-Decisions                              
003540              perform  EX560-Check-Escalation.                            
003550     move     WK-State          to CON-State.                             
003560     move     WK-Reject-Reason  to CON-Reject-Reason.                     
003570     perform  EX600-Write-Claim.                                          
003580     perform  EX610-Write-Requests.                                       
003590     perform  EX110-Read-Claim.                                           
003600*                                                                         
003610 EX200-Gather-Requests.                                                   
003620***********************                                                   
003630     add      1 to WT-Request-Count.                                      
003640     move     HR-Sequence        to                                       
003650              WR-Sequence (WT-Request-Count).                             
003660     move     HR-Rule-Id         to                                       
003670              WR-Rule-Id (WT-Request-Count).                              
003680     move     HR-Approver-Id     to                                       
003690              WR-Approver-Id (WT-Request-Count).                          
003700     move     HR-State           to                                       
003710              WR-State (WT-Request-Count).                                
003720     move     HR-Required-Amount to                                       
003730              WR-Required-Amount (WT-Request-Count).                      
003740     move     HR-Request-Date    to                                       
003750              WR-Request-Date (WT-Request-Count).                         
003760     move     HR-Hours-Pending   to                                       
003770              WR-Hours-Pending (WT-Request-Count).                        
003780     move     HR-Decision        to                                       
003790              WR-Decision (WT-Request-Count).                             
003800     perform  EX205-Edit-Request.                                         
003810     move     "N" to WS-Request-Held.                                     
003820     perform  EX120-Read-Request.                                         
003830*                                                                         
003840*  Defensive check only - chain file comes from outside this run,         
003850*  so a corrupted key is diagnosed but the row is still carried           
003860*  forward for EX900 to report rather than lost from the chain.           
003870 EX205-Edit-Request.                                                      
003880********************                                                      
003890     if       HR-Approver-Id not EX-Numeric-Class                         
003900       or     HR-Sequence not EX-Numeric-Class                            
003910              display "EX020 BAD REQUEST KEY - NON-NUMERIC"               
003920                       HR-Claim-Id.                                       
003930*                                                                         
003940 EX500-Apply-Decisions.                                                   
003950***********************                                                   
003960*  Unit 4 - only a PENDING request carries a decision that is             
003970*  acted on, Business Rules, Workflow Transitions.                        
003980     move     zero to WS-Pending-Ix.                                      
003990     perform  EX502-Find-Pending                                          
004000              varying  WS-Sub from 1 by 1                                 
004010              until    WS-Sub > WT-Request-Count                          
004020              or       WS-Pending-Ix not = zero.                          
004030     if       WS-Pending-Ix = zero                                        
004040              go to    EX500-Exit.                                        
004050     if       WR-Decision (WS-Pending-Ix) = "A"                           
004060              perform  EX520-Approve-Request                              
004070     else                                                                 
004080         if   WR-Decision (WS-Pending-Ix) = "R"                           
004090              perform  EX540-Reject-Claim.                                
004100 EX500-Exit.                                                              
004110     exit.                                                                
004120*                                                                         
004130 EX502-Find-Pending.                                                      
004140********************                                                      
004150     if       WR-State (WS-Sub) = "PENDING"                               
004160              move     WS-Sub to WS-Pending-Ix.                           
004170*                                                                         
004180 EX520-Approve-Request.                                                   
004190***********************                                                   
004200     move     "APPROVED" to WR-State (WS-Pending-Ix).                     
004210     move     zero to WS-Waiting-Ix.                                      
004220     perform  EX522-Find-Waiting                                          
004230              varying  WS-Sub from 1 by 1                                 
004240              until    WS-Sub > WT-Request-Count                          
004250              or       WS-Waiting-Ix not = zero.                          
004260     if       WS-Waiting-Ix not = zero                                    
004270              move     "PENDING" to WR-State (WS-Waiting-Ix)              
004280     else                                                                 
004290              move     "APPROVED" to WK-State.                            
004300*                                                                         
004310 EX522-Find-Waiting.                                                      
004320********************                                                      
004330     if       WR-State (WS-Sub) = "WAITING"                               
004340              move     WS-Sub to WS-Waiting-Ix.                           
004350*                                                                         
004360 EX540-Reject-Claim.                                                      
004370********************                                                      
004380     move     "REJECTED" to WR-State (WS-Pending-Ix).                     
004390     move     "REJECTED" to WK-State.                                     
004400     move     "NO REASON PROVIDED" to WK-Reject-Reason.                   
004410     perform  EX550-Cancel-Open                                           
004420              varying  WS-Sub from 1 by 1                                 
004430              until    WS-Sub > WT-Request-Count.                         
004440*                                                                         
004450 EX550-Cancel-Open.                                                       
004460*******************                                                       
004470     if       WS-Sub not = WS-Pending-Ix                                  
004480          and (WR-State (WS-Sub) = "PENDING"                              
004490               or WR-State (WS-Sub) = "WAITING")                          
004500              move     "CANCELLED" to WR-State (WS-Sub).                  
004510*                                                                         
004520 EX560-Check-Escalation.                                                  
004530************************                                                  
004540*  Unit 4 - any PENDING request whose rule escalates and whose            
004550*  hours-pending now exceeds the rule's escalation hours.                 
004560     perform  EX562-Escalation-Scan                                       
004570              varying  WS-Sub from 1 by 1                                 
004580              until    WS-Sub > WT-Request-Count.                         
004590*                                                                         
004600 EX562-Escalation-Scan.                                                   
004610***********************                                                   
004620     if       WR-State (WS-Sub) = "PENDING"                               
004630              move     zero to WS-Rule-Ix                                 
004640              perform  EX570-Find-Rule                                    
004650                       varying  WS-Sub2 from 1 by 1                       
004660                       until    WS-Sub2 > WU-Rule-Count                   
004670                       or       WS-Rule-Ix not = zero                     
004680              if       WS-Rule-Ix not = zero                              
004690               and     WU-Escalation-Flag (WS-Rule-Ix) = "Y"              
004700               and     WR-Hours-Pending (WS-Sub) >                        
004710                        WU-Escalation-Hours (WS-Rule-Ix)                  
004720                       move     "ESCALATED" to WR-State (WS-Sub)          
004730                       perform  EX580-Emit-Escalation.                    
004740*                                                                         
004750 EX570-Find-Rule.                                                         
004760*****************                                                         
004770     if       WU-Rule-Id (WS-Sub2) = WR-Rule-Id (WS-Sub)                  
004780              move     WS-Sub2 to WS-Rule-Ix.                             
004790*                                                                         
004800 EX580-Emit-Escalation.                                                   
004810***********************                                                   
004820     add      1 to WS-Escalate-Count.                                     
004830     if       WT-Request-Count < 20                                       
004840              add      1 to WT-Request-Count                              
004850              move     WR-Sequence (WS-Sub) to WS-Sub2                    
004860              compute  WR-Sequence (WT-Request-Count) =                   
004870                       WS-Sub2 + 1000                                     
004880              move     WR-Rule-Id (WS-Sub) to                             
004890                       WR-Rule-Id (WT-Request-Count)                      
004900              move     WU-Esc-Approver-Id (WS-Rule-Ix) to                 
004910                       WR-Approver-Id (WT-Request-Count)                  
004920              move     "PENDING" to WR-State (WT-Request-Count)           
004930              move     WR-Required-Amount (WS-Sub) to                     
004940                       WR-Required-Amount (WT-Request-Count)              
004950              move     WR-Request-Date (WS-Sub) to                        
004960                       WR-Request-Date (WT-Request-Count)                 
004970              move     zero to WR-Hours-Pending (WT-Request-Count)        
004980              move     space to WR-Decision (WT-Request-Count).           
004990*                                                                         
005000 EX600-Write-Claim.                                                       
005010*******************                                                       
005020     write    CON-Claim-Output-Record.                                    
005030*                                                                         
005040 EX610-Write-Requests.                                                    
005050**********************                                                    
005060     perform  EX612-Write-One-Request                                     
005070              varying  WS-Sub from 1 by 1                                 
005080              until    WS-Sub > WT-Request-Count.                         
005090*                                                                         
005100 EX612-Write-One-Request.                                                 
005110*************************                                                 
005120     move     CON-Claim-Id          to AQO-Claim-Id.                      
005130     move     WR-Sequence (WS-Sub)  to AQO-Sequence.                      
005140     move     WR-Rule-Id (WS-Sub)   to AQO-Rule-Id.                       
005150     move     WR-Approver-Id (WS-Sub) to AQO-Approver-Id.                 
005160     move     WR-State (WS-Sub)     to AQO-State.                         
005170     move     WR-Required-Amount (WS-Sub) to AQO-Required-Amount.         
005180     move     WR-Request-Date (WS-Sub) to AQO-Request-Date.               
005190     move     WR-Hours-Pending (WS-Sub) to AQO-Hours-Pending.             
005200     move     space                 to AQO-Decision.                      
005210     write    AQO-Approval-Request-Record.                                
005220*                                                                         
005230 ZZ990-Abend.                                                             
005240************                                                              
005250     display  "EX020 ABEND - SEE ERROR MESSAGE ABOVE".                    
005260     move     16 to return-code.                                          
005270     goback.                                                              
