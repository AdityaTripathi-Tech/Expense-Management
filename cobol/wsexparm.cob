000100* *******************************************                             
000110*                                           *                             
000120*   Record Definition For Company Params    *                             
000130*      Single Record - Approval Thresholds  *                             
000140* *******************************************                             
000150*   File size 29 bytes.                                                   
000160*                                                                         
000170*  04/11/25 vbc - Created.                                                
000180*  14/11/25 vbc - Renamed from Ep- prefix to Cp- to agree with            
000190*                 the company-params naming already used on the           
000200*                 other expense copybooks (El-, Ch-, Ar- etc).            
000210*  09/08/26 vbc - Amount/pct fields to comp-3, 33 down to 29              
000220*                 bytes, matching the chk/emp copybook usage.             
000230*                                                                         
000240 01  EX-Company-Params-Record.                                            
000250     03  Cp-Home-Currency      pic x(3).                                  
000260     03  Cp-Auto-Approve-Limit pic s9(7)v99  comp-3.                      
000270     03  Cp-Manager-Limit      pic s9(7)v99  comp-3.                      
000280     03  Cp-Cfo-Threshold      pic s9(7)v99  comp-3.                      
000290     03  Cp-Ocr-Threshold      pic 9v99      comp-3.                      
000300     03  filler                pic x(9).                                  
000310*                                                                         
