000100* *******************************************                             
000110*                                           *                             
000120*   Record Definition For Claim Output      *                             
000130*      Updated Claim Master - Claim Order   *                             
000140* *******************************************                             
000150*   File size 73 bytes.                                                   
000160*                                                                         
000170*  08/11/25 vbc - Created.                                                
000180*  27/11/25 vbc - Added Co-Reject-Reason for register & re-runs.          
000190*  09/08/26 vbc - Ids/count to comp, amount/rate fields to                
000200*                 comp-3, 93 down to 73 bytes.  EX020's                   
000210*                 Claim-Master-New area now COPYs this layout             
000220*                 direct instead of re-declaring it as CON-.              
000230*                                                                         
000240 01  EX-Claim-Output-Record.                                              
000250     03  Co-Claim-Id           pic 9(6)      comp.                        
000260     03  Co-Employee-Id        pic 9(6)      comp.                        
000270     03  Co-State              pic x(12).                                 
000280         88  Co-Draft          value "DRAFT".                             
000290         88  Co-Submitted      value "SUBMITTED".                         
000300         88  Co-Approved       value "APPROVED".                          
000310         88  Co-Rejected       value "REJECTED".                          
000320         88  Co-Cancelled      value "CANCELLED".                         
000330     03  Co-Total-Amount       pic s9(9)v99  comp-3.                      
000340     03  Co-Total-Home         pic s9(9)v99  comp-3.                      
000350     03  Co-Conversion-Rate    pic s9(5)v9(6) comp-3.                     
000360     03  Co-Conv-Pending       pic x.                                     
000370         88  Co-Conv-Is-Pending value "Y".                                
000380     03  Co-Cfo-Required       pic x.                                     
000390         88  Co-Cfo-Is-Required value "Y".                                
000400     03  Co-Line-Count         pic 9(4)      comp.                        
000410     03  Co-Reject-Reason      pic x(30).                                 
000420     03  filler                pic x.                                     
000430*                                                                         
