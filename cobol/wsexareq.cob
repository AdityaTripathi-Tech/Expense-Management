000100* *******************************************                             
000110*                                           *                             
000120*   Record Definition For Approval Request  *                             
000130*      Chain - Key Aq-Claim-Id/Aq-Sequence  *                             
000140* *******************************************                             
000150*   File size 38 bytes.  Both an input (decisions to apply,               
000160*   hours pending) and the rewritten output chain.                        
000170*                                                                         
000180*  07/11/25 vbc - Created.                                                
000190*  25/11/25 vbc - Added Aq-Hours-Pending for escalation check.            
000200*  09/08/26 vbc - Ids/date to comp, Required-Amount to comp-3,            
000210*                 56 down to 38 bytes - matches the chk copybook          
000220*                 usage pattern.  EX020's held-request buffer and         
000230*                 its Request-Out-File area now COPY this layout          
000240*                 direct instead of re-declaring it by hand.              
000250*  09/08/26 vbc - Added 88-levels for Aq-State/Aq-Decision.               
000260*                                                                         
000270 01  EX-Approval-Request-Record.                                          
000280     03  Aq-Claim-Id           pic 9(6)      comp.                        
000290     03  Aq-Sequence           pic 9(4)      comp.                        
000300     03  Aq-Rule-Id            pic 9(4)      comp.                        
000310     03  Aq-Approver-Id        pic 9(6)      comp.                        
000320     03  Aq-State              pic x(10).                                 
000330         88  Aq-Pending        value "PENDING".                           
000340         88  Aq-Waiting        value "WAITING".                           
000350         88  Aq-Approved       value "APPROVED".                          
000360         88  Aq-Cancelled      value "CANCELLED".                         
000370     03  Aq-Required-Amount    pic s9(9)v99  comp-3.                      
000380     03  Aq-Request-Date       pic 9(8)      comp.                        
000390     03  Aq-Hours-Pending      pic 9(5)      comp.                        
000400     03  Aq-Decision           pic x.                                     
000410         88  Aq-Decision-Approve value "A".                               
000420         88  Aq-Decision-Reject  value "R".                               
000430     03  filler                pic x.                                     
000440*                                                                         
