000100* *******************************************                             
000110*                                           *                             
000120*   Record Definition For Category Table    *                             
000130*      Reference Data - Loaded To Table     *                             
000140* *******************************************                             
000150*   File size 42 bytes.                                                   
000160*                                                                         
000170*  04/11/25 vbc - Created.                                                
000180*  09/08/26 vbc - 88-levels added on Ct-Requires-Receipt/                 
000190*                 Ct-Active (no numeric fields here to comp-3).           
000200*                                                                         
000210 01  EX-Category-Record.                                                  
000220     03  Ct-Code               pic x(10).                                 
000230     03  Ct-Name               pic x(30).                                 
000240     03  Ct-Requires-Receipt   pic x.                                     
000250         88  Ct-Receipt-Required value "Y".                               
000260     03  Ct-Active             pic x.                                     
000270         88  Ct-Is-Active      value "Y".                                 
000280     03  filler                pic x.                                     
000290*                                                                         
000300*  In-memory category table, loaded once at EX030-Load-Categories         
000310*  and scanned sequentially - table is small (a few hundred               
000320*  categories at most) so a linear search is adequate.                    
000330*                                                                         
000340 01  WS-Category-Table.                                                   
000350     03  WC-Category-Count     binary-long unsigned value zero.           
000360     03  WC-Category-Entry     occurs 500 times.                          
000370         05  WC-Code           pic x(10).                                 
000380         05  WC-Name           pic x(30).                                 
000390         05  WC-Requires-Receipt pic x.                                   
000400         05  WC-Active         pic x.                                     
000410         05  filler            pic x.                                     
000420*                                                                         
