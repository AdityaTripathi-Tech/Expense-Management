000100* *******************************************                             
000110*                                           *                             
000120*   Record Definition For Claim Header File *                             
000130*      Uses Ch-Claim-Id as key              *                             
000140* *******************************************                             
000150*   File size 59 bytes, one record per claim.                             
000160*                                                                         
000170*  04/11/25 vbc - Created.                                                
000180*  21/11/25 vbc - Added Ch-Manager-Id for routing, 0 = none.              
000190*  09/08/26 vbc - Ids/date to comp, 65 down to 59 bytes, same             
000200*                 as the emp copybook's Emp-No/Emp-Start-Date.            
000210*  09/08/26 vbc - 88-levels added on Ch-State.                            
000220*                                                                         
000230 01  EX-Claim-Header-Record.                                              
000240     03  Ch-Claim-Id           pic 9(6)      comp.                        
000250     03  Ch-Employee-Id        pic 9(6)      comp.                        
000260     03  Ch-Employee-Name      pic x(20).                                 
000270     03  Ch-Manager-Id         pic 9(6)      comp.                        
000280     03  Ch-Dept-Code          pic x(4).                                  
000290     03  Ch-Claim-Date         pic 9(8)      comp.                        
000300     03  Ch-Currency           pic x(3).                                  
000310     03  Ch-State              pic x(12).                                 
000320         88  Ch-Draft          value "DRAFT".                             
000330         88  Ch-Submitted      value "SUBMITTED".                         
000340         88  Ch-Approved       value "APPROVED".                          
000350         88  Ch-Rejected       value "REJECTED".                          
000360         88  Ch-Cancelled      value "CANCELLED".                         
000370     03  filler                pic x(4).                                  
000380*                                                                         
