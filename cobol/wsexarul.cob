000100* *******************************************                             
000110*                                           *                             
000120*   Record Definition For Approval Rules    *                             
000130*      Sorted Ar-Sequence - Loaded To Table *                             
000140* *******************************************                             
000150*   File size 95 bytes.                                                   
000160*                                                                         
000170*  06/11/25 vbc - Created.                                                
000180*  23/11/25 vbc - Added escalation fields, Ar-Esc-Approver-Id.            
000190*  30/11/25 vbc - Ar-Approval-Pct widened to 9(3)v99 (was 9(3)).          
000200*  09/08/26 vbc - Ids/counts to comp, amount/pct fields to                
000210*                 comp-3, 119 down to 95 bytes - table mirror             
000220*                 below carries the same USAGE field for field.           
000230*  09/08/26 vbc - 88-levels added on Ar-Active/Ar-Require-All/            
000240*                 Ar-Escalation-Flag.                                     
000250*                                                                         
000260 01  EX-Approval-Rule-Record.                                             
000270     03  Ar-Rule-Id            pic 9(4)      comp.                        
000280     03  Ar-Sequence           pic 9(3)      comp.                        
000290     03  Ar-Active             pic x.                                     
000300         88  Ar-Is-Active      value "Y".                                 
000310     03  Ar-Min-Amount         pic s9(7)v99  comp-3.                      
000320     03  Ar-Max-Amount         pic s9(7)v99  comp-3.                      
000330     03  Ar-Dept-Code          pic x(4).                                  
000340     03  Ar-Approval-Type      pic x(12).                                 
000350     03  Ar-Approver-Ids       pic 9(6)      comp occurs 5.               
000360     03  Ar-Require-All        pic x.                                     
000370         88  Ar-Is-Require-All value "Y".                                 
000380     03  Ar-Approval-Pct       pic 9(3)v99   comp-3.                      
000390     03  Ar-Escalation-Flag    pic x.                                     
000400         88  Ar-Is-Escalation  value "Y".                                 
000410     03  Ar-Escalation-Hours   pic 9(3)      comp.                        
000420     03  Ar-Esc-Approver-Id    pic 9(6)      comp.                        
000430     03  Ar-Rule-Name          pic x(30).                                 
000440     03  filler                pic x(3).                                  
000450*                                                                         
000460*  In-memory rule table, loaded once at EX040-Load-Rules and              
000470*  scanned in ascending Ar-Sequence / Ar-Min-Amount order as              
000480*  read from the sorted input file (table order = file order).            
000490*                                                                         
000500 01  WS-Rule-Table.                                                       
000510     03  WU-Rule-Count         binary-long unsigned value zero.           
000520     03  WU-Rule-Entry         occurs 500 times.                          
000530         05  WU-Rule-Id        pic 9(4)      comp.                        
000540         05  WU-Sequence       pic 9(3)      comp.                        
000550         05  WU-Active         pic x.                                     
000560         05  WU-Min-Amount     pic s9(7)v99  comp-3.                      
000570         05  WU-Max-Amount     pic s9(7)v99  comp-3.                      
000580         05  WU-Dept-Code      pic x(4).                                  
000590         05  WU-Approval-Type  pic x(12).                                 
000600         05  WU-Approver-Ids   pic 9(6)      comp occurs 5.               
000610         05  WU-Require-All    pic x.                                     
000620         05  WU-Approval-Pct   pic 9(3)v99   comp-3.                      
000630         05  WU-Escalation-Flag pic x.                                    
000640         05  WU-Escalation-Hours pic 9(3)    comp.                        
000650         05  WU-Esc-Approver-Id pic 9(6)     comp.                        
000660         05  filler            pic x(3).                                  
000670*                                                                         
