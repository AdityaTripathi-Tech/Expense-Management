000100* *******************************************                             
000110*                                           *                             
000120*   Record Definition For Rates File       *                              
000130*      Exchange Rate Cache - Any Key Order  *                             
000140* *******************************************                             
000150*   File size 19 bytes.  Loaded whole to WS-Rate-Table below              
000160*   and searched - no indexed access needed.                              
000170*                                                                         
000180*  05/11/25 vbc - Created.                                                
000190*  19/11/25 vbc - Added Rt-Fallback-Flag for stale-entry marking.         
000200*  09/08/26 vbc - Rate to comp-3, date to comp, 26 down to 19             
000210*                 bytes; table mirror below carries the same              
000220*                 USAGE.  88-level added on Rt-Fallback-Flag.             
000230*                                                                         
000240 01  EX-Rate-Record.                                                      
000250     03  Rt-Base-Currency      pic x(3).                                  
000260     03  Rt-Target-Currency    pic x(3).                                  
000270     03  Rt-Rate               pic s9(5)v9(6) comp-3.                     
000280     03  Rt-Rate-Date          pic 9(8)      comp.                        
000290     03  Rt-Fallback-Flag      pic x.                                     
000300         88  Rt-Is-Fallback    value "Y".                                 
000310     03  filler                pic x(2).                                  
000320*                                                                         
000330*  In-memory cache - loaded at EX040-Load-Rates, searched by              
000340*  EX600-Lookup-Rate using a simple linear scan (table is small           
000350*  enough in practice not to warrant a binary search routine).            
000360*                                                                         
000370 01  WS-Rate-Table.                                                       
000380     03  WT-Rate-Count         binary-long unsigned value zero.           
000390     03  WT-Rate-Entry         occurs 2000 times.                         
000400         05  WT-Base-Currency  pic x(3).                                  
000410         05  WT-Target-Currency pic x(3).                                 
000420         05  WT-Rate           pic s9(5)v9(6) comp-3.                     
000430         05  WT-Rate-Date       pic 9(8)      comp.                       
000440         05  WT-Fallback-Flag   pic x.                                    
000450*                                                                         
