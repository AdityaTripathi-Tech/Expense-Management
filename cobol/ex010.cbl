000100* *******************************************                             
000110*                                           *                             
000120*   Expense Claim Validate, Rate & Route   *                              
000130*      Units 1-3 Of Nightly Expense Run    *                              
000140* *******************************************                             
000150*                                                                         
000160 identification          division.                                        
000170*=================================                                        
000180*                                                                         
000190      program-id.        ex010.                                           
000200      author.            V B Coen FBCS, FIDM, FIDPM.                      
000210      installation.      Applewood Computers - Expense Module.            
000220      date-written.      04/11/1987.                                      
000230      date-compiled.                                                      
000240      security.          Copyright (C) 1987-2026 & later, V Coen.         
000250                         Distributed under GNU General Public             
000260                         License.  See file COPYING for detail.           
000270*                                                                         
000280*    Remarks.            Matched-pass read of claim header file           
000290*                         against expense line file, validating           
000300*                         each line, totalling claim, converting          
000310*                         to home currency (rate cache in                 
000320*                         EX040/EX600) and building approval              
000330*                         request chain (EX400 on).  Writes the           
000340*                         claim master and opening request chain          
000350*                         for EX020 to action overnight.                  
000360*                                                                         
000370*    Version.            See Prog-Name in Ws.                             
000380*                                                                         
000390*    Called Modules.     None.                                            
000400*                                                                         
000410*    Files used :                                                         
000420*                        CLAIMHDR.  Claim header, sorted claim id.        
000430*                        EXPLINE.   Expense lines, claim/line id.         
000440*                        CONPARM.   Company approval parameters.          
000450*                        CATEGORY.  Expense category table.               
000460*                        RATES.     Exchange rate cache.                  
000470*                        APRLRULE.  Approval rule table.                  
000480*                        CLAIMOUT.  Updated claim master (out).           
000490*                        APRLREQO.  Approval request chain (out).         
000500*                                                                         
000510*    Error messages used.                                                 
000520*                        EX001 - EX006, Open/Status errors.               
000530*                                                                         
000540* Changes:                                                                
000550* 04/11/87 vbc - 1.0.00 Created - claim totalling only.                   
000560* 21/11/87 vbc -     10 Added currency conversion, EX600 chain.           
000570* 09/12/87 vbc -     20 Added approval routing, rule table scan.          
000580* 14/01/88 vbc -     21 Dept-Head approver slot fix, EX450.               
000590* 19/98 vbc  -     2.0 Y2K review - all dates carried CCYYMMDD,           
000600*                      no two-digit year fields found herein.             
000610* 11/03/99 vbc -    .1 Confirmed Y2K clean, no code change.               
000620* 08/07/04 vbc -    .2 Widened Ar-Approval-Pct, param copy chg.           
000630* 30/09/12 vbc -    .3 Rate table occurs raised 1000 to 2000.             
000640* 19/09/25 vbc - 3.3.0 Version update and builds reset.                   
000650* 04/12/25 vbc -    .1 Confirmed Ocr threshold edit stays here,           
000660*                      EX020 has no line-editing of its own.              
000670* 17/03/26 vbc -    .2 Capitalise vars, paragraphs etc.                   
000680* 09/08/26 vbc -    .3 EX250/EX300/EX400 left every rejected claim        
000690*                      in DRAFT.  Invalid-line, zero-line and             
000700*                      no-rule claims now set Co-State REJECTED,          
000710*                      DRAFT kept for conversion-pending only -           
000720*                      fixes zero reject count on EX900 totals.           
000730* 09/08/26 vbc -    .4 EX470 emitted a request for every approver         
000740*                      on the chain, ignoring the required count          
000750*                      EX460 works out - stops now at that count.         
000760* 09/08/26 vbc -    .5 El-/Aq-/Ar-/Ch-/Co-/Cp-/Rt- fields moved to        
000770*                      comp/comp-3, held-line buffer now COPYs            
000780*                      wsexelin.cob direct instead of a hand copy.        
000790* 09/08/26 vbc -    .6 EX210 amount/qty/date edits now one THRU           
000800*                      range per house style, EX600 rate lookup           
000810*                      now performed THRU its own exit para.              
000820*                                                                         
000830*****************************************************************         
000840* Copyright Notice.                                                       
000850* ****************                                                        
000860*                                                                         
000870* This notice supersedes all prior copyright notices & was                
000880* updated 2024-04-16.                                                     
000890*                                                                         
000900* These files and programs are part of the Applewood Computers            
000910* Accounting System and is Copyright (c) Vincent B Coen.                  
000920* 1976-2026 and later.                                                    
000930*                                                                         
000940* This program is now free software; you can redistribute it              
000950* and/or modify it under the terms listed here and of the GNU             
000960* General Public License as published by the Free Software                
000970* Foundation; version 3 and later as revised for PERSONAL USAGE           
000980* ONLY and that includes for use within a business but EXCLUDES           
000990* repackaging or for Resale, Rental or Hire in ANY way.                   
001000*                                                                         
001010* ACAS is distributed in the hope that it will be useful, but             
001020* WITHOUT ANY WARRANTY; without even the implied warranty of              
001030* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.                    
001040*                                                                         
001050*****************************************************************         
001060*                                                                         
001070 environment             division.                                        
001080*=================================                                        
001090*                                                                         
001100 configuration           section.                                         
001110 source-computer.        ibm-370.                                         
001120 object-computer.        ibm-370.                                         
001130 special-names.                                                           
001140     C01 is Top-Of-Form                                                   
001150     class   EX-Alpha-Class is "A" thru "Z"                               
001160     UPSI-0  is SW-Test-Run.                                              
001170*                                                                         
001180 input-output            section.                                         
001190 file-control.                                                            
001200     select   Claim-Header-File  assign to "CLAIMHDR"                     
001210              organization       is line sequential                       
001220              file status        is WS-Ch-Status.                         
001230     select   Expense-Line-File  assign to "EXPLINE"                      
001240              organization       is line sequential                       
001250              file status        is WS-El-Status.                         
001260     select   Company-Params-File assign to "CONPARM"                     
001270              organization       is line sequential                       
001280              file status        is WS-Cp-Status.                         
001290     select   Category-File      assign to "CATEGORY"                     
001300              organization       is line sequential                       
001310              file status        is WS-Ct-Status.                         
001320     select   Rates-File         assign to "RATES"                        
001330              organization       is line sequential                       
001340              file status        is WS-Rt-Status.                         
001350     select   Rules-File         assign to "APRLRULE"                     
001360              organization       is line sequential                       
001370              file status        is WS-Ar-Status.                         
001380     select   Claim-Output-File  assign to "CLAIMOUT"                     
001390              organization       is line sequential                       
001400              file status        is WS-Co-Status.                         
001410     select   Request-Out-File   assign to "APRLREQO"                     
001420              organization       is line sequential                       
001430              file status        is WS-Aq-Status.                         
001440*                                                                         
001450 data                    division.                                        
001460*=================================                                        
001470*                                                                         
001480 file section.                                                            
001490*                                                                         
001500 fd  Claim-Header-File                                                    
001510     label records are standard.                                          
001520 copy "wsexchdr.cob".                                                     
001530*                                                                         
001540 fd  Expense-Line-File                                                    
001550     label records are standard.                                          
001560 copy "wsexelin.cob".                                                     
001570*                                                                         
001580 fd  Company-Params-File                                                  
001590     label records are standard.                                          
001600 copy "wsexparm.cob".                                                     
001610*                                                                         
001620 fd  Category-File                                                        
001630     label records are standard.                                          
001640 01  CTF-Category-File-Record.                                            
001650     03  CTF-Code              pic x(10).                                 
001660     03  CTF-Name              pic x(30).                                 
001670     03  CTF-Requires-Receipt  pic x.                                     
001680     03  CTF-Active            pic x.                                     
001690     03  filler                pic x(2).                                  
001700*                                                                         
001710 fd  Rates-File                                                           
001720     label records are standard.                                          
001730 01  RTF-Rate-File-Record.                                                
001740     03  RTF-Base-Currency     pic x(3).                                  
001750     03  RTF-Target-Currency   pic x(3).                                  
001760     03  RTF-Rate              pic s9(5)v9(6).                            
001770     03  RTF-Rate-Date         pic 9(8).                                  
001780     03  RTF-Fallback-Flag     pic x.                                     
001790     03  filler                pic x(2).                                  
001800*                                                                         
001810 fd  Rules-File                                                           
001820     label records are standard.                                          
001830 01  ARF-Rule-File-Record.                                                
001840     03  ARF-Rule-Id           pic 9(4).                                  
001850     03  ARF-Sequence          pic 9(3).                                  
001860     03  ARF-Active            pic x.                                     
001870     03  ARF-Min-Amount        pic s9(7)v99.                              
001880     03  ARF-Max-Amount        pic s9(7)v99.                              
001890     03  ARF-Dept-Code         pic x(4).                                  
001900     03  ARF-Approval-Type     pic x(12).                                 
001910     03  ARF-Approver-Ids      pic 9(6) occurs 5.                         
001920     03  ARF-Require-All       pic x.                                     
001930     03  ARF-Approval-Pct      pic 9(3)v99.                               
001940     03  ARF-Escalation-Flag   pic x.                                     
001950     03  ARF-Escalation-Hours  pic 9(3).                                  
001960     03  ARF-Esc-Approver-Id   pic 9(6).                                  
001970     03  ARF-Rule-Name         pic x(30).                                 
001980     03  filler                pic x(2).                                  
001990*                                                                         
002000 fd  Claim-Output-File                                                    
002010     label records are standard.                                          
002020 copy "wsexcout.cob".                                                     
002030*                                                                         
002040 fd  Request-Out-File                                                     
002050     label records are standard.                                          
002060 copy "wsexareq.cob".                                                     
002070*                                                                         
002080 working-storage         section.                                         
002090*------------------------                                                 
002100*                                                                         
002110 77  Prog-Name               pic x(17) value "ex010 (3.3.2)".             
002120*                                                                         
002130 01  WS-File-Status.                                                      
002140     03  WS-Ch-Status         pic xx       value "00".                    
002150     03  WS-El-Status         pic xx       value "00".                    
002160     03  WS-Cp-Status         pic xx       value "00".                    
002170     03  WS-Ct-Status         pic xx       value "00".                    
002180     03  WS-Rt-Status         pic xx       value "00".                    
002190     03  WS-Ar-Status         pic xx       value "00".                    
002200     03  WS-Co-Status         pic xx       value "00".                    
002210     03  WS-Aq-Status         pic xx       value "00".                    
002220     03  filler               pic x(2).                                   
002230*                                                                         
002240 01  WS-Switches.                                                         
002250     03  WS-Eof-Header         pic x       value "N".                     
002260         88  WS-Header-Eof     value "Y".                                 
002270     03  WS-Eof-Line           pic x       value "N".                     
002280         88  WS-Line-Eof       value "Y".                                 
002290     03  WS-Line-Held          pic x       value "N".                     
002300         88  WS-Is-Line-Held   value "Y".                                 
002310     03  WS-Line-Ok            pic x       value "N".                     
002320         88  WS-Is-Line-Ok     value "Y".                                 
002330     03  WS-Rule-Matched       pic x       value "N".                     
002340         88  WS-Is-Rule-Matched value "Y".                                
002350     03  WS-Approvers-Found    pic x       value "N".                     
002360         88  WS-Has-Approvers  value "Y".                                 
002370     03  filler                pic x.                                     
002380*                                                                         
002390 01  WS-Counters.                                                         
002400     03  WS-Claim-Count        binary-long unsigned value zero.           
002410     03  WS-Line-Count         binary-long unsigned value zero.           
002420     03  WS-Valid-Line-Count   binary-long unsigned value zero.           
002430     03  WS-Reject-Count       binary-long unsigned value zero.           
002440     03  WS-Approver-Count     binary-long unsigned value zero.           
002450     03  WS-Required-Count     binary-long unsigned value zero.           
002460     03  WS-Sub                binary-long unsigned value zero.           
002470     03  WS-Sub2               binary-long unsigned value zero.           
002480     03  filler                pic x(2).                                  
002490*                                                                         
002500 01  WS-Claim-Work.                                                       
002510     03  WK-Claim-Id           pic 9(6)      comp value zero.             
002520     03  WK-Total-Amount       pic s9(9)v99  comp-3 value zero.           
002530     03  WK-Total-Home         pic s9(9)v99  comp-3 value zero.           
002540     03  WK-Conversion-Rate    pic s9(5)v9(6) comp-3 value zero.          
002550     03  WK-Conv-Pending       pic x         value "N".                   
002560         88  WK-Is-Conv-Pending value "Y".                                
002570     03  WK-Cfo-Required       pic x         value "N".                   
002580         88  WK-Is-Cfo-Required value "Y".                                
002590     03  WK-Reject-Reason      pic x(30)     value spaces.                
002600     03  WK-State              pic x(12)     value spaces.                
002610         88  WK-Draft          value "DRAFT".                             
002620         88  WK-Submitted      value "SUBMITTED".                         
002630         88  WK-Approved       value "APPROVED".                          
002640         88  WK-Rejected       value "REJECTED".                          
002650     03  filler                pic x(2).                                  
002660*                                                                         
002670 01  WS-Line-Work.                                                        
002680     03  WK-Line-Total         pic s9(9)v99  value zero.                  
002690     03  WK-Line-Flags         pic x(16)     value spaces.                
002700     03  WK-Line-Error         pic x(30)     value spaces.                
002710     03  WK-Category-Ix        binary-long unsigned value zero.           
002720     03  filler                pic x(2).                                  
002730*                                                                         
002740 01  WS-Held-Line              pic x(96)     value spaces.                
002750*  Held line - COPY of wsexelin.cob, El- renamed Hl-, so the              
002760*  buffer can not silently drift out of step with the live layout.        
002770 copy "wsexelin.cob"                                                      
002780     replacing ==EX-Expense-Line-Record==                                 
002790            by ==WS-Held-Line-Area redefines WS-Held-Line==,              
002800               ==El-== by ==Hl-==.                                        
002810*                                                                         
002820 copy "wsexparm.cob".                                                     
002830 copy "wsexcat.cob".                                                      
002840 copy "wsexrate.cob".                                                     
002850 copy "wsexarul.cob".                                                     
002860 copy "wsexdflt.cob".                                                     
002870*                                                                         
002880 01  WS-Lookup-Work.                                                      
002890     03  LK-Base-Currency      pic x(3)      value spaces.                
002900     03  LK-Target-Currency    pic x(3)      value spaces.                
002910     03  LK-As-Of-Date         pic 9(8)      comp value zero.             
002920     03  LK-Rate-Found         pic x         value "N".                   
002930         88  LK-Is-Rate-Found  value "Y".                                 
002940     03  LK-Rate-Value         pic s9(5)v9(6) comp-3 value zero.          
002950     03  LK-Fallback-Used      pic x         value "N".                   
002960         88  LK-Is-Fallback-Used value "Y".                               
002970     03  LK-Best-Ix            binary-long unsigned value zero.           
002980     03  LK-Best-Date          pic 9(8)      comp value zero.             
002990     03  WS-Lookup-Key         pic x(6)      value spaces.                
003000     03  filler                pic x(2).                                  
003010*                                                                         
003020 01  WS-Route-Work.                                                       
003030     03  RW-Approver-Id        pic 9(6) comp occurs 5 value zero.         
003040     03  RW-Approver-Count     binary-long unsigned value zero.           
003050     03  RW-Rule-Ix            binary-long unsigned value zero.           
003060     03  RW-Required-Count     binary-long unsigned value zero.           
003070     03  RW-Auto-Approved      pic x         value "N".                   
003080         88  RW-Is-Auto-Approved value "Y".                               
003090     03  filler                pic x(2).                                  
003100*                                                                         
003110 01  WS-Date-Work.                                                        
003120     03  WS-Ccyy               pic 9(4)      value zero.                  
003130     03  WS-Mm                 pic 99        value zero.                  
003140     03  WS-Dd                 pic 99        value zero.                  
003150 01  WS-Date-Work9 redefines WS-Date-Work                                 
003160                              pic 9(8).                                   
003170*                                                                         
003180 01  Error-Messages.                                                      
003190     03  EX001  pic x(40)                                                 
003200              value "EX001 Claim Header File Open Error -   ".            
003210     03  EX002  pic x(40)                                                 
003220              value "EX002 Expense Line File Open Error -   ".            
003230     03  EX003  pic x(40)                                                 
003240              value "EX003 Company Params File Open Error - ".            
003250     03  EX004  pic x(40)                                                 
003260              value "EX004 Category File Open Error -       ".            
003270     03  EX005  pic x(40)                                                 
003280              value "EX005 Rates File Open Error -          ".            
003290     03  EX006  pic x(40)                                                 
003300              value "EX006 Rules File Open Error -          ".            
003310     03  filler pic x(5)  value spaces.                                   
003320*                                                                         
003330*  Same six messages, re-seen as a table for a display-all loop.          
003340 01  Error-Msg-Table redefines Error-Messages.                            
003350     03  Error-Msg-Entry     pic x(40) occurs 6 times.                    
003360     03  filler              pic x(5).                                    
003370*                                                                         
003380 01  Error-Code          pic 999       value zero.                        
003390*                                                                         
003400 procedure division.                                                      
003410*===================                                                      
003420*                                                                         
003430 AA000-Main.                                                              
003440***********                                                               
003450     perform  AA010-Initialise.                                           
003460     perform  AA020-Process-Claims                                        
003470              until     WS-Eof-Header = "Y".                              
003480     perform  AA090-Terminate.                                            
003490     goback.                                                              
003500*                                                                         
003510 AA010-Initialise.                                                        
003520*****************                                                         
003530     open     input    Claim-Header-File.                                 
003540     if       WS-Ch-Status not = "00"                                     
003550              move     WS-Ch-Status to Error-Code                         
003560              display  EX001 Error-Code                                   
003570              go to    ZZ990-Abend.                                       
003580     open     input    Expense-Line-File.                                 
003590     if       WS-El-Status not = "00"                                     
003600              move     WS-El-Status to Error-Code                         
003610              display  EX002 Error-Code                                   
003620              go to    ZZ990-Abend.                                       
003630     open     input    Company-Params-File.                               
003640     if       WS-Cp-Status not = "00"                                     
003650              move     WS-Cp-Status to Error-Code                         
003660              display  EX003 Error-Code                                   
003670              go to    ZZ990-Abend.                                       
003680     open     input    Category-File.                                     
003690     if       WS-Ct-Status not = "00"                                     
003700              move     WS-Ct-Status to Error-Code                         
003710              display  EX004 Error-Code                                   
003720              go to    ZZ990-Abend.                                       
003730     open     input    Rates-File.                                        
003740     if       WS-Rt-Status not = "00"                                     
003750              move     WS-Rt-Status to Error-Code                         
003760              display  EX005 Error-Code                                   
003770              go to    ZZ990-Abend.                                       
003780     open     input    Rules-File.                                        
003790     if       WS-Ar-Status not = "00"                                     
003800              move     WS-Ar-Status to Error-Code                         
003810              display  EX006 Error-Code                                   
003820              go to    ZZ990-Abend.                                       
003830     open     output   Claim-Output-File                                  
003840                        Request-Out-File.                                 
003850     perform  EX020-Load-Params.                                          
003860     perform  EX030-Load-Categories.                                      
003870     perform  EX040-Load-Rates.                                           
003880     perform  EX045-Load-Rules.                                           
003890     perform  EX110-Read-Header.                                          
003900     perform  EX120-Read-Line.                                            
003910*                                                                         
003920 AA090-Terminate.                                                         
003930****************                                                          
003940     close    Claim-Header-File                                           
003950              Expense-Line-File                                           
003960              Company-Params-File                                         
003970              Category-File                                               
003980              Rates-File                                                  
003990              Rules-File                                                  
004000              Claim-Output-File                                           
004010              Request-Out-File.                                           
004020*                                                                         
004030 EX020-Load-Params.                                                       
004040******************                                                        
004050*  Single record - approval thresholds, must ascend per Business          
004060*  Rules, Company Parameter Validation.  A bad record leaves the          
004070*  hard-coded defaults already carried in wsexparm.cob value cls.         
004080     read     Company-Params-File into EX-Company-Params-Record           
004090              at end   next sentence.                                     
004100     if       Cp-Ocr-Threshold  < zero  or > 1.00                         
004110              move     0.60 to Cp-Ocr-Threshold.                          
004120     if       Cp-Auto-Approve-Limit > Cp-Manager-Limit                    
004130         or   Cp-Manager-Limit      > Cp-Cfo-Threshold                    
004140              move     100.00   to Cp-Auto-Approve-Limit                  
004150              move     1000.00  to Cp-Manager-Limit                       
004160              move     5000.00  to Cp-Cfo-Threshold.                      
004170*                                                                         
004180 EX030-Load-Categories.                                                   
004190***********************                                                   
004200     move     zero to WC-Category-Count.                                  
004210     perform  EX032-Category-Read                                         
004220              until     WS-Ct-Status = "10".                              
004230*                                                                         
004240 EX032-Category-Read.                                                     
004250*********************                                                     
004260     read     Category-File into CTF-Category-File-Record                 
004270              at end    move "10" to WS-Ct-Status                         
004280              not at end                                                  
004290                   add  1 to WC-Category-Count                            
004300                   move CTF-Code           to                             
004310                        WC-Code (WC-Category-Count)                       
004320                   move CTF-Name           to                             
004330                        WC-Name (WC-Category-Count)                       
004340                   move CTF-Requires-Receipt to                           
004350                        WC-Requires-Receipt (WC-Category-Count)           
004360                   move CTF-Active         to                             
004370                        WC-Active (WC-Category-Count).                    
004380*                                                                         
004390 EX040-Load-Rates.                                                        
004400******************                                                        
004410     move     zero to WT-Rate-Count.                                      
004420     perform  EX042-Rate-Read                                             
004430              until      WS-Rt-Status = "10".                             
004440*                                                                         
004450 EX042-Rate-Read.                                                         
004460*****************                                                         
004470*  Rate validation - currency codes must be 3 letters, rate > 0,          
004480*  else the record is skipped (Business Rules, Rate Validation).          
004490     read     Rates-File into RTF-Rate-File-Record                        
004500              at end     move "10" to WS-Rt-Status                        
004510              not at end                                                  
004520                   if    RTF-Base-Currency   not EX-Alpha-Class           
004530                      or RTF-Target-Currency not EX-Alpha-Class           
004540                      or RTF-Rate            not > zero                   
004550                         next sentence                                    
004560                   else                                                   
004570                         add  1 to WT-Rate-Count                          
004580                         move RTF-Base-Currency   to                      
004590                              WT-Base-Currency (WT-Rate-Count)            
004600                         move RTF-Target-Currency to                      
004610                              WT-Target-Currency (WT-Rate-Count)          
004620                         move RTF-Rate             to                     
004630                              WT-Rate (WT-Rate-Count)                     
004640                         move RTF-Rate-Date        to                     
004650                              WT-Rate-Date (WT-Rate-Count)                
004660                         move RTF-Fallback-Flag    to                     
004670                              WT-Fallback-Flag (WT-Rate-Count).           
004680*                                                                         
004690 EX045-Load-Rules.                                                        
004700******************                                                        
004710     move     zero to WU-Rule-Count.                                      
004720     perform  EX047-Rule-Read                                             
004730              until      WS-Ar-Status = "10".                             
004740*                                                                         
004750 EX047-Rule-Read.                                                         
004760*****************                                                         
004770     read     Rules-File into ARF-Rule-File-Record                        
004780              at end     move "10" to WS-Ar-Status                        
004790              not at end                                                  
004800                   add   1 to WU-Rule-Count                               
004810                   move  ARF-Rule-Id        to                            
004820                         WU-Rule-Id (WU-Rule-Count)                       
004830                   move  ARF-Sequence       to                            
004840                         WU-Sequence (WU-Rule-Count)                      
004850                   move  ARF-Active         to                            
004860                         WU-Active (WU-Rule-Count)                        
004870                   move  ARF-Min-Amount      to                           
004880                         WU-Min-Amount (WU-Rule-Count)                    
004890                   move  ARF-Max-Amount      to                           
004900                         WU-Max-Amount (WU-Rule-Count)                    
004910                   move  ARF-Dept-Code      to                            
004920                         WU-Dept-Code (WU-Rule-Count)                     
004930                   move  ARF-Approval-Type   to                           
004940                         WU-Approval-Type (WU-Rule-Count)                 
004950                   move  ARF-Approver-Ids (1) to                          
004960                         WU-Approver-Ids (WU-Rule-Count, 1)               
004970                   move  ARF-Approver-Ids (2) to                          
004980                         WU-Approver-Ids (WU-Rule-Count, 2)               
004990                   move  ARF-Approver-Ids (3) to                          
005000                         WU-Approver-Ids (WU-Rule-Count, 3)               
005010                   move  ARF-Approver-Ids (4) to                          
005020                         WU-Approver-Ids (WU-Rule-Count, 4)               
005030                   move  ARF-Approver-Ids (5) to                          
005040                         WU-Approver-Ids (WU-Rule-Count, 5)               
005050                   move  ARF-Require-All     to                           
005060                         WU-Require-All (WU-Rule-Count)                   
005070                   move  ARF-Approval-Pct    to                           
005080                         WU-Approval-Pct (WU-Rule-Count)                  
005090                   move  ARF-Escalation-Flag to                           
005100                         WU-Escalation-Flag (WU-Rule-Count)               
005110                   move  ARF-Escalation-Hours to                          
005120                         WU-Escalation-Hours (WU-Rule-Count)              
005130                   move  ARF-Esc-Approver-Id to                           
005140                         WU-Esc-Approver-Id (WU-Rule-Count).              
005150*                                                                         
005160 EX110-Read-Header.                                                       
005170*******************                                                       
005180     read     Claim-Header-File into EX-Claim-Header-Record               
005190              at end    move "Y" to WS-Eof-Header.                        
005200*                                                                         
005210 EX120-Read-Line.                                                         
005220*****************                                                         
005230     if       WS-Line-Held = "Y"                                          
005240              go to    EX120-Exit.                                        
005250     read     Expense-Line-File into EX-Expense-Line-Record               
005260              at end    move "Y" to WS-Eof-Line                           
005270              not at end                                                  
005280                   move EX-Expense-Line-Record to WS-Held-Line            
005290                   move "Y" to WS-Line-Held.                              
005300 EX120-Exit.                                                              
005310     exit.                                                                
005320*                                                                         
005330 AA020-Process-Claims.                                                    
005340**********************                                                    
005350*  Matched pass - gather all lines for the current header claim id        
005360*  before totalling, converting and routing it.                           
005370     move     Ch-Claim-Id to WK-Claim-Id.                                 
005380     move     zero        to WK-Total-Amount WK-Total-Home.               
005390     move     zero        to WS-Valid-Line-Count.                         
005400     move     spaces      to WK-Reject-Reason WK-State.                   
005410     move     "N"         to WK-Conv-Pending WK-Cfo-Required.             
005420     add      1 to WS-Claim-Count.                                        
005430     perform  EX200-Gather-Lines                                          
005440              until      WS-Line-Held = "N"                               
005450              or         HL-Claim-Id not = WK-Claim-Id.                   
005460     perform  EX250-Finish-Claim.                                         
005470     perform  EX300-Convert-Claim.                                        
005480     perform  EX400-Route-Claim.                                          
005490     perform  EX480-Write-Claim.                                          
005500     perform  EX110-Read-Header.                                          
005510*                                                                         
005520 EX200-Gather-Lines.                                                      
005530********************                                                      
005540     move     "N" to WS-Line-Ok.                                          
005550     add      1 to WS-Line-Count.                                         
005560     perform  EX210-Validate-Line.                                        
005570     if       WS-Line-Ok = "Y"                                            
005580              add  1 to WS-Valid-Line-Count                               
005590              add  WK-Line-Total to WK-Total-Amount                       
005600     else                                                                 
005610              add  1 to WS-Reject-Count                                   
005620              if   WK-Reject-Reason = spaces                              
005630                   move WK-Line-Error to WK-Reject-Reason.                
005640     move     "N" to WS-Line-Held.                                        
005650     perform  EX120-Read-Line.                                            
005660*                                                                         
005670 EX210-Validate-Line.                                                     
005680*********************                                                     
005690     move     spaces to WK-Line-Error WK-Line-Flags.                      
005700     move     zero   to WK-Line-Total.                                    
005710     perform  EX212-Edit-Amount thru EX216-Edit-Date.                     
005720     if       WK-Line-Error = spaces                                      
005730              perform EX230-Find-Category.                                
005740     if       WK-Line-Error = spaces                                      
005750              perform EX219-Edit-Ocr.                                     
005760     if       WK-Line-Error = spaces                                      
005770              perform EX240-Accumulate-Line                               
005780              move    "Y" to WS-Line-Ok.                                  
005790*                                                                         
005800 EX212-Edit-Amount.                                                       
005810*******************                                                       
005820     if       HL-Unit-Amount < zero                                       
005830              move     "NEGATIVE AMOUNT" to WK-Line-Error.                
005840*                                                                         
005850 EX214-Edit-Quantity.                                                     
005860*********************                                                     
005870     if       WK-Line-Error = spaces                                      
005880              if  HL-Quantity not > zero                                  
005890                  move "INVALID QUANTITY" to WK-Line-Error.               
005900*                                                                         
005910 EX216-Edit-Date.                                                         
005920*****************                                                         
005930     if       WK-Line-Error = spaces                                      
005940              if  HL-Date > Ch-Claim-Date                                 
005950                  move "DATE AFTER CLAIM" to WK-Line-Error.               
005960*                                                                         
005970 EX219-Edit-Ocr.                                                          
005980****************                                                          
005990     if       HL-Ocr-Confidence < zero                                    
006000         or   HL-Ocr-Confidence > 1.00                                    
006010              move     "BAD OCR CONF" to WK-Line-Error                    
006020     else                                                                 
006030         if   HL-Ocr-Confidence > zero                                    
006040          and HL-Ocr-Confidence < Cp-Ocr-Threshold                        
006050              move     "LOW-OCR" to WK-Line-Flags (1:7).                  
006060*                                                                         
006070 EX230-Find-Category.                                                     
006080*********************                                                     
006090     move     zero to WK-Category-Ix.                                     
006100     perform  EX232-Scan-Category                                         
006110              varying    WS-Sub from 1 by 1                               
006120              until      WS-Sub > WC-Category-Count                       
006130              or         WK-Category-Ix not = zero.                       
006140     if       WK-Category-Ix = zero                                       
006150              move     "UNKNOWN CATEGORY" to WK-Line-Error                
006160     else                                                                 
006170         if   WC-Requires-Receipt (WK-Category-Ix) = "Y"                  
006180          and HL-Has-Receipt not = "Y"                                    
006190              move     "RECEIPT REQUIRED" to WK-Line-Error                
006200         else                                                             
006210              if  HL-Has-Receipt not = "Y"                                
006220                  move "NO-RCPT" to WK-Line-Flags (9:7).                  
006230*                                                                         
006240 EX232-Scan-Category.                                                     
006250*********************                                                     
006260     if       WC-Code (WS-Sub) = HL-Category-Code                         
006270          and WC-Active (WS-Sub) = "Y"                                    
006280              move     WS-Sub to WK-Category-Ix.                          
006290*                                                                         
006300 EX240-Accumulate-Line.                                                   
006310***********************                                                   
006320     compute  WK-Line-Total rounded =                                     
006330              HL-Unit-Amount * HL-Quantity.                               
006340*                                                                         
006350 EX250-Finish-Claim.                                                      
006360********************                                                      
006370*  Claim-level rule - zero valid lines rejects the claim outright,        
006380*  same as an invalid line (Claim-level rules, Unit 1).                   
006390     if       WS-Valid-Line-Count = zero                                  
006400              move     "NO EXPENSE LINES" to WK-Reject-Reason             
006410              move     "REJECTED" to WK-State.                            
006420*                                                                         
006430 EX300-Convert-Claim.                                                     
006440*********************                                                     
006450*  Unit 2 - currency conversion.  Same currency is always rate 1,         
006460*  "no conversion" - Business Rules, Rate Validation.                     
006470     if       Ch-Currency = Cp-Home-Currency                              
006480              move     WK-Total-Amount   to WK-Total-Home                 
006490              move     1.000000          to WK-Conversion-Rate            
006500     else                                                                 
006510         if   WK-Reject-Reason not = spaces                               
006520              move     zero to WK-Total-Home WK-Conversion-Rate           
006530         else                                                             
006540              move     Ch-Currency     to LK-Base-Currency                
006550              move     Cp-Home-Currency to LK-Target-Currency             
006560              move     Ch-Claim-Date   to LK-As-Of-Date                   
006570              perform  EX600-Lookup-Rate thru EX600-Exit                  
006580              if       LK-Rate-Found = "Y"                                
006590                       move LK-Rate-Value to WK-Conversion-Rate           
006600                       compute WK-Total-Home rounded =                    
006610                               WK-Total-Amount * LK-Rate-Value            
006620              else                                                        
006630                       move "Y" to WK-Conv-Pending                        
006640                       move zero to WK-Total-Home                         
006650                       move zero to WK-Conversion-Rate                    
006660                       move "CONVERSION PENDING" to                       
006670                            WK-Reject-Reason                              
006680                       move "DRAFT" to WK-State.                          
006690     if       WK-Total-Home >= Cp-Cfo-Threshold                           
006700              move     "Y" to WK-Cfo-Required.                            
006710*                                                                         
006720 EX400-Route-Claim.                                                       
006730*******************                                                       
006740*  Unit 3 - approval routing.  A conversion-pending claim was left        
006750*  in DRAFT by EX300 and is not revisited here; any other claim           
006760*  carrying a reject reason (invalid line, zero lines) is REJECTED        
006770*  outright and never routed.                                             
006780     if       WK-State = "DRAFT"                                          
006790              go to    EX400-Exit.                                        
006800     if       WK-Reject-Reason not = spaces                               
006810              move     "REJECTED" to WK-State                             
006820              go to    EX400-Exit.                                        
006830     move     zero to RW-Rule-Ix.                                         
006840     perform  EX410-Scan-Rules                                            
006850              varying   WS-Sub from 1 by 1                                
006860              until     WS-Sub > WU-Rule-Count                            
006870              or        RW-Rule-Ix not = zero.                            
006880     if       RW-Rule-Ix = zero                                           
006890              if   WK-Total-Home <= Cp-Auto-Approve-Limit                 
006900                   move "APPROVED" to WK-State                            
006910              else                                                        
006920                   move "NO APPROVAL RULE" to WK-Reject-Reason            
006930                   move "REJECTED" to WK-State                            
006940     else                                                                 
006950              perform  EX450-Resolve-Approvers                            
006960              if       RW-Approver-Count = zero                           
006970                       move "NO APPROVAL RULE" to WK-Reject-Reason        
006980                       move "REJECTED" to WK-State                        
006990              else                                                        
007000                       move "SUBMITTED" to WK-State                       
007010                       perform EX470-Emit-Requests.                       
007020 EX400-Exit.                                                              
007030     exit.                                                                
007040*                                                                         
007050 EX410-Scan-Rules.                                                        
007060******************                                                        
007070     if       WU-Active (WS-Sub) = "Y"                                    
007080          and WU-Min-Amount (WS-Sub) <= WK-Total-Home                     
007090          and (WU-Max-Amount (WS-Sub) = zero                              
007100               or WK-Total-Home <= WU-Max-Amount (WS-Sub))                
007110          and (WU-Dept-Code (WS-Sub) = spaces                             
007120               or WU-Dept-Code (WS-Sub) = Ch-Dept-Code)                   
007130              move     WS-Sub to RW-Rule-Ix.                              
007140*                                                                         
007150 EX450-Resolve-Approvers.                                                 
007160*************************                                                 
007170     move     zero to RW-Approver-Count.                                  
007180     evaluate WU-Approval-Type (RW-Rule-Ix)                               
007190         when  "MANAGER"                                                  
007200              if   Ch-Manager-Id not = zero                               
007210                   add  1 to RW-Approver-Count                            
007220                   move Ch-Manager-Id to                                  
007230                        RW-Approver-Id (RW-Approver-Count)                
007240         when  "DEPT-HEAD"                                                
007250              if   WU-Approver-Ids (RW-Rule-Ix, 1) not = zero             
007260                   add  1 to RW-Approver-Count                            
007270                   move WU-Approver-Ids (RW-Rule-Ix, 1) to                
007280                        RW-Approver-Id (RW-Approver-Count)                
007290         when  "CFO"                                                      
007300              if   WU-Approver-Ids (RW-Rule-Ix, 1) not = zero             
007310                   add  1 to RW-Approver-Count                            
007320                   move WU-Approver-Ids (RW-Rule-Ix, 1) to                
007330                        RW-Approver-Id (RW-Approver-Count)                
007340         when  "HYBRID"                                                   
007350              if   Ch-Manager-Id not = zero                               
007360                   add  1 to RW-Approver-Count                            
007370                   move Ch-Manager-Id to                                  
007380                        RW-Approver-Id (RW-Approver-Count)                
007390              perform EX455-Copy-Approver-List                            
007400         when  other                                                      
007410*             SPECIFIC, SEQUENTIAL, PERCENTAGE use the approver           
007420*             id list in slot order.                                      
007430              perform EX455-Copy-Approver-List                            
007440     end-evaluate.                                                        
007450     if       RW-Approver-Count > zero                                    
007460              perform  EX460-Required-Count.                              
007470*                                                                         
007480 EX455-Copy-Approver-List.                                                
007490**************************                                                
007500     perform  EX456-Copy-One-Approver                                     
007510              varying   WS-Sub2 from 1 by 1                               
007520              until     WS-Sub2 > 5.                                      
007530*                                                                         
007540 EX456-Copy-One-Approver.                                                 
007550*************************                                                 
007560     if       WU-Approver-Ids (RW-Rule-Ix, WS-Sub2) not = zero            
007570              add      1 to RW-Approver-Count                             
007580              move     WU-Approver-Ids (RW-Rule-Ix, WS-Sub2) to           
007590                        RW-Approver-Id (RW-Approver-Count).               
007600*                                                                         
007610 EX460-Required-Count.                                                    
007620**********************                                                    
007630*  Required approval count - Business Rules, Rule Matching.               
007640     evaluate WU-Approval-Type (RW-Rule-Ix)                               
007650         when  "PERCENTAGE"                                               
007660              compute RW-Required-Count =                                 
007670                      (WU-Approval-Pct (RW-Rule-Ix) / 100) *              
007680                      RW-Approver-Count                                   
007690              if   RW-Required-Count < 1                                  
007700                   move 1 to RW-Required-Count                            
007710         when  "SEQUENTIAL"                                               
007720              if   WU-Require-All (RW-Rule-Ix) = "Y"                      
007730                   move RW-Approver-Count to RW-Required-Count            
007740              else                                                        
007750                   move 1 to RW-Required-Count                            
007760         when  other                                                      
007770              move 1 to RW-Required-Count                                 
007780     end-evaluate.                                                        
007790*                                                                         
007800 EX470-Emit-Requests.                                                     
007810*********************                                                     
007820*  First request PENDING, the rest WAITING, ascending sequence -          
007830*  Unit 3 of the Batch Flow.  Stop at RW-Required-Count, not              
007840*  every approver in the chain - a PERCENTAGE or SEQUENTIAL rule          
007850*  only needs that many to reach a decision, see Rule Matching.           
007860     perform  EX472-Emit-One-Request                                      
007870              varying  WS-Sub from 1 by 1                                 
007880              until    WS-Sub > RW-Required-Count.                        
007890*                                                                         
007900 EX472-Emit-One-Request.                                                  
007910************************                                                  
007920     move     WK-Claim-Id             to Aq-Claim-Id.                     
007930     move     WS-Sub                  to Aq-Sequence.                     
007940     move     WU-Rule-Id (RW-Rule-Ix) to Aq-Rule-Id.                      
007950     move     RW-Approver-Id (WS-Sub) to Aq-Approver-Id.                  
007960     move     WK-Total-Home           to Aq-Required-Amount.              
007970     move     Ch-Claim-Date           to Aq-Request-Date.                 
007980     move     zero                    to Aq-Hours-Pending.                
007990     move     space                   to Aq-Decision.                     
008000     if       WS-Sub = 1                                                  
008010              move     "PENDING" to Aq-State                              
008020     else                                                                 
008030              move     "WAITING" to Aq-State.                             
008040     write    EX-Approval-Request-Record.                                 
008050*                                                                         
008060 EX480-Write-Claim.                                                       
008070*******************                                                       
008080     move     WK-Claim-Id       to Co-Claim-Id.                           
008090     move     Ch-Employee-Id    to Co-Employee-Id.                        
008100     move     WK-State          to Co-State.                              
008110     move     WK-Total-Amount   to Co-Total-Amount.                       
008120     move     WK-Total-Home     to Co-Total-Home.                         
008130     move     WK-Conversion-Rate to Co-Conversion-Rate.                   
008140     move     WK-Conv-Pending   to Co-Conv-Pending.                       
008150     move     WK-Cfo-Required   to Co-Cfo-Required.                       
008160     move     WS-Valid-Line-Count to Co-Line-Count.                       
008170     move     WK-Reject-Reason  to Co-Reject-Reason.                      
008180     write    EX-Claim-Output-Record.                                     
008190*                                                                         
008200 EX600-Lookup-Rate.                                                       
008210*******************                                                       
008220*  Unit 5 - exchange-rate lookup order, cache semantics.                  
008230     move     "N" to LK-Rate-Found LK-Fallback-Used.                      
008240     move     zero to LK-Rate-Value LK-Best-Ix LK-Best-Date.              
008250     perform  EX610-Exact-Date.                                           
008260     if       LK-Rate-Found = "N"                                         
008270              perform  EX620-Most-Recent.                                 
008280     if       LK-Rate-Found = "N"                                         
008290              perform  EX630-Any-Date.                                    
008300     if       LK-Rate-Found = "N"                                         
008310              perform  EX640-Hard-Fallback.                               
008320 EX600-Exit.                                                              
008330     exit.                                                                
008340*                                                                         
008350 EX610-Exact-Date.                                                        
008360******************                                                        
008370     perform  EX612-Exact-Scan                                            
008380              varying  WS-Sub from 1 by 1                                 
008390              until    WS-Sub > WT-Rate-Count                             
008400              or       LK-Rate-Found = "Y".                               
008410*                                                                         
008420 EX612-Exact-Scan.                                                        
008430******************                                                        
008440     if       WT-Base-Currency (WS-Sub)   = LK-Base-Currency              
008450      and     WT-Target-Currency (WS-Sub) = LK-Target-Currency            
008460      and     WT-Rate-Date (WS-Sub)       = LK-As-Of-Date                 
008470      and     WT-Fallback-Flag (WS-Sub)   not = "Y"                       
008480              move     WT-Rate (WS-Sub) to LK-Rate-Value                  
008490              move     "Y" to LK-Rate-Found.                              
008500*                                                                         
008510 EX620-Most-Recent.                                                       
008520*******************                                                       
008530     perform  EX622-Recent-Scan                                           
008540              varying  WS-Sub from 1 by 1                                 
008550              until    WS-Sub > WT-Rate-Count.                            
008560     if       LK-Best-Ix not = zero                                       
008570              move     WT-Rate (LK-Best-Ix) to LK-Rate-Value              
008580              move     "Y" to LK-Rate-Found.                              
008590*                                                                         
008600 EX622-Recent-Scan.                                                       
008610*******************                                                       
008620     if       WT-Base-Currency (WS-Sub)   = LK-Base-Currency              
008630      and     WT-Target-Currency (WS-Sub) = LK-Target-Currency            
008640      and     WT-Fallback-Flag (WS-Sub)   not = "Y"                       
008650      and     WT-Rate-Date (WS-Sub) <= LK-As-Of-Date                      
008660      and     WT-Rate-Date (WS-Sub) > LK-Best-Date                        
008670              move     WT-Rate-Date (WS-Sub) to LK-Best-Date              
008680              move     WS-Sub to LK-Best-Ix.                              
008690*                                                                         
008700 EX630-Any-Date.                                                          
008710****************                                                          
008720     move     zero to LK-Best-Ix LK-Best-Date.                            
008730     perform  EX632-Any-Scan                                              
008740              varying  WS-Sub from 1 by 1                                 
008750              until    WS-Sub > WT-Rate-Count.                            
008760     if       LK-Best-Ix not = zero                                       
008770              move     WT-Rate (LK-Best-Ix) to LK-Rate-Value              
008780              move     "Y" to LK-Rate-Found                               
008790              move     "Y" to LK-Fallback-Used.                           
008800*                                                                         
008810 EX632-Any-Scan.                                                          
008820****************                                                          
008830     if       WT-Base-Currency (WS-Sub)   = LK-Base-Currency              
008840      and     WT-Target-Currency (WS-Sub) = LK-Target-Currency            
008850      and     WT-Rate-Date (WS-Sub) > LK-Best-Date                        
008860              move     WT-Rate-Date (WS-Sub) to LK-Best-Date              
008870              move     WS-Sub to LK-Best-Ix.                              
008880*                                                                         
008890 EX640-Hard-Fallback.                                                     
008900*********************                                                     
008910*  Last resort, the eight hard-coded crosses - Unit 5, step 4.            
008920     string   LK-Base-Currency   delimited by size                        
008930              LK-Target-Currency delimited by size                        
008940              into     WS-Lookup-Key.                                     
008950     perform  EX642-Hard-Scan                                             
008960              varying  WS-Sub from 1 by 1                                 
008970              until    WS-Sub > 8                                         
008980              or       LK-Rate-Found = "Y".                               
008990*                                                                         
009000 EX642-Hard-Scan.                                                         
009010*****************                                                         
009020     if       WH-Hard-Cross (WS-Sub) = WS-Lookup-Key                      
009030              move     WH-Hard-Rate (WS-Sub) to LK-Rate-Value             
009040              move     "Y" to LK-Rate-Found                               
009050              move     "Y" to LK-Fallback-Used.                           
009060*                                                                         
009070 ZZ990-Abend.                                                             
009080************                                                              
009090     display  "EX010 ABEND - SEE ERROR MESSAGE ABOVE".                    
009100     move     16 to return-code.                                          
009110     goback.                                                              
