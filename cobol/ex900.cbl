000100* *******************************************                             
000110*                                           *                             
000120*   Expense Register Reporting Program     *                              
000130*      Unit 6 Of Nightly Expense Run       *                              
000140* *******************************************                             
000150*                                                                         
000160 identification          division.                                        
000170*=================================                                        
000180*                                                                         
000190      program-id.        ex900.                                           
000200      author.            V B Coen FBCS, FIDM, FIDPM.                      
000210      installation.      Applewood Computers - Expense Module.            
000220      date-written.      25/11/1987.                                      
000230      date-compiled.                                                      
000240      security.          Copyright (C) 1987-2026 & later, V Coen.         
000250                         Distributed under GNU General Public             
000260                         License.  See file COPYING for detail.           
000270*                                                                         
000280*    Remarks.            Re-reads the claim header and expense            
000290*                         line files alongside the claim master           
000300*                         left by EX020, re-applying the Unit 1           
000310*                         line edits to decide FLAGS and print one        
000320*                         detail line per valid line, a claim             
000330*                         total line on the break, and grand              
000340*                         totals at the close of run.                     
000350*                                                                         
000360*    Version.            See Prog-Name in Ws.                             
000370*                                                                         
000380*    Called Modules.     None.                                            
000390*                                                                         
000400*    Files used :                                                         
000410*                        CLAIMHDR.  Claim header, sorted claim id.        
000420*                        EXPLINE.   Expense lines, claim/line id.         
000430*                        CATEGORY.  Expense category table.               
000440*                        CONPARM.   Company approval parameters.          
000450*                        CLAIMOUT.  Claim master after EX020.             
000460*                        EXREG.     Expense register print (out).         
000470*                                                                         
000480*    Error messages used.                                                 
000490*                        EX001 - EX005, Open/Status errors.               
000500*                                                                         
000510* Changes:                                                                
000520* 25/11/87 vbc - 1.0.00 Created - detail & claim break only.              
000530* 09/12/87 vbc -     10 Added grand totals, page heading repeat.          
000540* 14/01/88 vbc -     11 Flags column widened, two warnings fit.           
000550* 19/98 vbc  -     2.0 Y2K review - all dates carried CCYYMMDD,           
000560*                      no two-digit year fields found herein.             
000570* 11/03/99 vbc -    .1 Confirmed Y2K clean, no code change.               
000580* 19/09/25 vbc - 3.3.0 Version update and builds reset.                   
000590* 17/03/26 vbc -    .1 Capitalise vars, paragraphs etc.                   
000600* 09/08/26 vbc -    .2 Held-line buffer now COPYs wsexelin.cob            
000610*                      direct instead of a hand copy, El- fields          
000620*                      moved to comp/comp-3 in the copybook.              
000630* 09/08/26 vbc -    .3 AA010 now reads the header, master and             
000640*                      first line in one THRU range, house                
000650*                      style, instead of three bare performs.             
000660*                                                                         
000670*****************************************************************         
000680* Copyright Notice.                                                       
000690* ****************                                                        
000700*                                                                         
000710* This notice supersedes all prior copyright notices & was                
000720* updated 2024-04-16.                                                     
000730*                                                                         
000740* These files and programs are part of the Applewood Computers            
000750* Accounting System and is Copyright (c) Vincent B Coen.                  
000760* 1976-2026 and later.                                                    
000770*                                                                         
000780* This program is now free software; you can redistribute it              
000790* and/or modify it under the terms listed here and of the GNU             
000800* General Public License as published by the Free Software                
000810* Foundation; version 3 and later as revised for PERSONAL USAGE           
000820* ONLY and that includes for use within a business but EXCLUDES           
000830* repackaging or for Resale, Rental or Hire in ANY way.                   
000840*                                                                         
000850* ACAS is distributed in the hope that it will be useful, but             
000860* WITHOUT ANY WARRANTY; without even the implied warranty of              
000870* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.                    
000880*                                                                         
000890*****************************************************************         
000900*                                                                         
000910 environment             division.                                        
000920*=================================                                        
000930*                                                                         
000940 configuration           section.                                         
000950 source-computer.        ibm-370.                                         
000960 object-computer.        ibm-370.                                         
000970 special-names.                                                           
000980     C01 is Top-Of-Form                                                   
000990     class   EX-Alpha-Class is "A" thru "Z"                               
001000     UPSI-0  is SW-Test-Run.                                              
001010*                                                                         
001020 input-output            section.                                         
001030 file-control.                                                            
001040     select   Claim-Header-File  assign to "CLAIMHDR"                     
001050              organization       is line sequential                       
001060              file status        is WS-Ch-Status.                         
001070     select   Expense-Line-File  assign to "EXPLINE"                      
001080              organization       is line sequential                       
001090              file status        is WS-El-Status.                         
001100     select   Category-File      assign to "CATEGORY"                     
001110              organization       is line sequential                       
001120              file status        is WS-Ct-Status.                         
001130     select   Company-Params-File assign to "CONPARM"                     
001140              organization       is line sequential                       
001150              file status        is WS-Cp-Status.                         
001160     select   Claim-Master-File  assign to "CLAIMOUT"                     
001170              organization       is line sequential                       
001180              file status        is WS-Co-Status.                         
001190     select   Register-File      assign to "EXREG"                        
001200              organization       is line sequential                       
001210              file status        is WS-Rg-Status.                         
001220*                                                                         
001230 data                    division.                                        
001240*=================================                                        
001250*                                                                         
001260 file section.                                                            
001270*                                                                         
001280 fd  Claim-Header-File                                                    
001290     label records are standard.                                          
001300 copy "wsexchdr.cob".                                                     
001310*                                                                         
001320 fd  Expense-Line-File                                                    
001330     label records are standard.                                          
001340 copy "wsexelin.cob".                                                     
001350*                                                                         
001360 fd  Category-File                                                        
001370     label records are standard.                                          
001380 01  CTF-Category-File-Record.                                            
001390     03  CTF-Code              pic x(10).                                 
001400     03  CTF-Name              pic x(30).                                 
001410     03  CTF-Requires-Receipt  pic x.                                     
001420     03  CTF-Active            pic x.                                     
001430     03  filler                pic x(1).                                  
001440*                                                                         
001450 fd  Company-Params-File                                                  
001460     label records are standard.                                          
001470 copy "wsexparm.cob".                                                     
001480*                                                                         
001490 fd  Claim-Master-File                                                    
001500     label records are standard.                                          
001510 copy "wsexcout.cob".                                                     
001520*                                                                         
001530 fd  Register-File                                                        
001540     label records are standard.                                          
001550 01  EX-Register-Line          pic x(132).                                
001560*                                                                         
001570 working-storage         section.                                         
001580*------------------------                                                 
001590*                                                                         
001600 77  Prog-Name               pic x(17) value "ex900 (3.3.1)".             
001610*                                                                         
001620 01  WS-File-Status.                                                      
001630     03  WS-Ch-Status          pic xx       value "00".                   
001640     03  WS-El-Status          pic xx       value "00".                   
001650     03  WS-Ct-Status          pic xx       value "00".                   
001660     03  WS-Cp-Status          pic xx       value "00".                   
001670     03  WS-Co-Status          pic xx       value "00".                   
001680     03  WS-Rg-Status          pic xx       value "00".                   
001690     03  filler                pic x(4).                                  
001700*                                                                         
001710 01  WS-Switches.                                                         
001720     03  WS-Eof-Header         pic x       value "N".                     
001730     03  WS-Eof-Line           pic x       value "N".                     
001740     03  WS-Line-Held          pic x       value "N".                     
001750     03  WS-Line-Ok            pic x       value "N".                     
001760     03  filler                pic x(2).                                  
001770*                                                                         
001780 01  WS-Counters.                                                         
001790     03  WS-Claim-Count        binary-long unsigned value zero.           
001800     03  WS-Line-Count         binary-long unsigned value zero.           
001810     03  WS-Reject-Count       binary-long unsigned value zero.           
001820     03  WS-Approved-Count     binary-long unsigned value zero.           
001830     03  WS-Rejected-Count     binary-long unsigned value zero.           
001840     03  WS-Pending-Count      binary-long unsigned value zero.           
001850     03  WS-Conv-Pend-Count    binary-long unsigned value zero.           
001860     03  WS-Page-Number        binary-long unsigned value zero.           
001870     03  WS-Line-On-Page       binary-long unsigned value 99.             
001880     03  WS-Sub                binary-long unsigned value zero.           
001890     03  filler                pic x(2).                                  
001900*                                                                         
001910 01  WS-Home-Total             pic s9(9)v99 value zero.                   
001920*                                                                         
001930 01  WS-Held-Line              pic x(96)     value spaces.                
001940*  Held line - COPY of wsexelin.cob, El- renamed Hl-, so the              
001950*  buffer can not silently drift out of step with the live layout.        
001960 copy "wsexelin.cob"                                                      
001970     replacing ==EX-Expense-Line-Record==                                 
001980            by ==WS-Held-Line-Area redefines WS-Held-Line==,              
001990               ==El-== by ==Hl-==.                                        
002000*                                                                         
002010 copy "wsexcat.cob".                                                      
002020*                                                                         
002030 01  WS-Line-Work.                                                        
002040     03  WK-Line-Total         pic s9(9)v99  value zero.                  
002050     03  WK-Line-Flags         pic x(16)     value spaces.                
002060     03  WK-Line-Error         pic x(30)     value spaces.                
002070     03  WK-Category-Ix        binary-long unsigned value zero.           
002080     03  filler                pic x(2).                                  
002090*                                                                         
002100 01  WS-Claim-Totals.                                                     
002110     03  CT-Lines-This-Claim   binary-long unsigned value zero.           
002120     03  CT-Rejects-This-Claim binary-long unsigned value zero.           
002130     03  filler                pic x(2).                                  
002140*                                                                         
002150*  Run date, carried as todays CCYYMMDD for the page heading.             
002160 01  WS-Run-Date-Work.                                                    
002170     03  RD-Ccyy               pic 9(4)      value zero.                  
002180     03  RD-Mm                 pic 99        value zero.                  
002190     03  RD-Dd                 pic 99        value zero.                  
002200 01  WS-Run-Date-Work9 redefines WS-Run-Date-Work                         
002210                              pic 9(8).                                   
002220*                                                                         
002230*  Print buffer - one physical record, several logical layouts.           
002240 01  WS-Print-Line              pic x(132)   value spaces.                
002250*                                                                         
002260 01  WS-Heading-1 redefines WS-Print-Line.                                
002270     03  filler                pic x(5).                                  
002280     03  HD1-Company           pic x(30)                                  
002290              value "APPLEWOOD COMPUTERS LTD.".                           
002300     03  filler                pic x(5).                                  
002310     03  HD1-Title             pic x(20)                                  
002320              value "EXPENSE REGISTER".                                   
002330     03  filler                pic x(5).                                  
002340     03  HD1-Run-Date          pic x(10)     value spaces.                
002350     03  filler                pic x(5).                                  
002360     03  HD1-Page-Lit          pic x(5)      value "PAGE ".               
002370     03  HD1-Page              pic zzz9.                                  
002380     03  filler                pic x(43).                                 
002390*                                                                         
002400 01  WS-Heading-2 redefines WS-Print-Line.                                
002410     03  filler                pic x(1).                                  
002420     03  HD2-Text1             pic x(50) value                            
002430         "CLAIM   LINE  DATE      CATEGORY    DESCRIPTION   ".            
002440     03  HD2-Text2             pic x(49) value                            
002450         "      CUR  QTY      UNIT-AMT    LINE-TOTAL  FLAGS".             
002460     03  filler                pic x(32).                                 
002470*                                                                         
002480 01  WS-Detail-Line redefines WS-Print-Line.                              
002490     03  filler                pic x(1).                                  
002500     03  DT-Claim-Id           pic 9(6).                                  
002510     03  filler                pic x(2).                                  
002520     03  DT-Line-Id            pic 9(4).                                  
002530     03  filler                pic x(2).                                  
002540     03  DT-Date               pic 9(8).                                  
002550     03  filler                pic x(2).                                  
002560     03  DT-Category           pic x(10).                                 
002570     03  filler                pic x(2).                                  
002580     03  DT-Description        pic x(24).                                 
002590     03  filler                pic x(2).                                  
002600     03  DT-Currency           pic x(3).                                  
002610     03  filler                pic x(2).                                  
002620     03  DT-Qty                pic zzzz9.99-.                             
002630     03  filler                pic x(2).                                  
002640     03  DT-Unit-Amt           pic zzzzzz9.99-.                           
002650     03  filler                pic x(2).                                  
002660     03  DT-Line-Total         pic zzzzzzzz9.99-.                         
002670     03  filler                pic x(2).                                  
002680     03  DT-Flags              pic x(16).                                 
002690     03  filler                pic x(9).                                  
002700*                                                                         
002710 01  WS-Claim-Total-Line redefines WS-Print-Line.                         
002720     03  filler                pic x(1).                                  
002730     03  CTL-Label             pic x(13)                                  
002740              value "CLAIM TOTAL".                                        
002750     03  filler                pic x(2).                                  
002760     03  CTL-Claim-Id          pic 9(6).                                  
002770     03  filler                pic x(2).                                  
002780     03  CTL-Amount            pic zzzzzzzz9.99-.                         
002790     03  filler                pic x(2).                                  
002800     03  CTL-Home-Label        pic x(6)  value "HOME: ".                  
002810     03  CTL-Home-Amount       pic zzzzzzzz9.99-.                         
002820     03  filler                pic x(2).                                  
002830     03  CTL-Rate-Label        pic x(6)  value "RATE: ".                  
002840     03  CTL-Rate              pic zzzz9.999999-.                         
002850     03  filler                pic x(2).                                  
002860     03  CTL-State-Label       pic x(7)  value "STATE: ".                 
002870     03  CTL-State             pic x(12).                                 
002880     03  filler                pic x(32).                                 
002890*                                                                         
002900 01  WS-Grand-Line-1 redefines WS-Print-Line.                             
002910     03  filler                pic x(1).                                  
002920     03  GL1-Label1            pic x(20)                                  
002930              value "CLAIMS PROCESSED:".                                  
002940     03  GL1-Claims            pic zzzzz9.                                
002950     03  filler                pic x(2).                                  
002960     03  GL1-Label2            pic x(20)                                  
002970              value "LINES PROCESSED:".                                   
002980     03  GL1-Lines             pic zzzzz9.                                
002990     03  filler                pic x(2).                                  
003000     03  GL1-Label3            pic x(20)                                  
003010              value "LINES REJECTED:".                                    
003020     03  GL1-Rejects           pic zzzzz9.                                
003030     03  filler                pic x(49).                                 
003040*                                                                         
003050 01  WS-Grand-Line-2 redefines WS-Print-Line.                             
003060     03  filler                pic x(1).                                  
003070     03  GL2-Label1            pic x(20)                                  
003080              value "TOTAL HOME CCY:".                                    
003090     03  GL2-Total             pic zzzzzzzz9.99-.                         
003100     03  filler                pic x(2).                                  
003110     03  GL2-Label2            pic x(20)                                  
003120              value "APPROVED:".                                          
003130     03  GL2-Approved          pic zzzzz9.                                
003140     03  filler                pic x(2).                                  
003150     03  GL2-Label3            pic x(20)                                  
003160              value "REJECTED:".                                          
003170     03  GL2-Rejected          pic zzzzz9.                                
003180     03  filler                pic x(42).                                 
003190*                                                                         
003200 01  WS-Grand-Line-3 redefines WS-Print-Line.                             
003210     03  filler                pic x(1).                                  
003220     03  GL3-Label1            pic x(20)                                  
003230              value "PENDING:".                                           
003240     03  GL3-Pending           pic zzzzz9.                                
003250     03  filler                pic x(2).                                  
003260     03  GL3-Label2            pic x(20)                                  
003270              value "CONVERSION PENDING:".                                
003280     03  GL3-Conv-Pending      pic zzzzz9.                                
003290     03  filler                pic x(77).                                 
003300*                                                                         
003310 01  Error-Messages.                                                      
003320     03  EX001  pic x(40)                                                 
003330              value "EX001 Claim Header File Open Error -   ".            
003340     03  EX002  pic x(40)                                                 
003350              value "EX002 Expense Line File Open Error -   ".            
003360     03  EX003  pic x(40)                                                 
003370              value "EX003 Category File Open Error -       ".            
003380     03  EX004  pic x(40)                                                 
003390              value "EX004 Company Params File Open Error - ".            
003400     03  EX005  pic x(40)                                                 
003410              value "EX005 Claim Master File Open Error -   ".            
003420     03  filler pic x(5)  value spaces.                                   
003430*                                                                         
003440*  Same five messages, re-seen as a table for a display-all loop.         
003450 01  Error-Msg-Table redefines Error-Messages.                            
003460     03  Error-Msg-Entry       pic x(40) occurs 5 times.                  
003470     03  filler                pic x(5).                                  
003480*                                                                         
003490 01  Error-Code          pic 999       value zero.                        
003500*                                                                         
003510 procedure division.                                                      
003520*===================                                                      
003530*                                                                         
003540 AA000-Main.                                                              
003550***********                                                               
003560     perform  AA010-Initialise.                                           
003570     perform  AA020-Process-Claims                                        
003580              until     WS-Eof-Header = "Y".                              
003590     perform  AA090-Terminate.                                            
003600     goback.                                                              
003610*                                                                         
003620 AA010-Initialise.                                                        
003630*****************                                                         
003640     open     input    Claim-Header-File.                                 
003650     if       WS-Ch-Status not = "00"                                     
003660              move     WS-Ch-Status to Error-Code                         
003670              display  EX001 Error-Code                                   
003680              go to    ZZ990-Abend.                                       
003690     open     input    Expense-Line-File.                                 
003700     if       WS-El-Status not = "00"                                     
003710              move     WS-El-Status to Error-Code                         
003720              display  EX002 Error-Code                                   
003730              go to    ZZ990-Abend.                                       
003740     open     input    Category-File.                                     
003750     if       WS-Ct-Status not = "00"                                     
003760              move     WS-Ct-Status to Error-Code                         
003770              display  EX003 Error-Code                                   
003780              go to    ZZ990-Abend.                                       
003790     open     input    Company-Params-File.                               
003800     if       WS-Cp-Status not = "00"                                     
003810              move     WS-Cp-Status to Error-Code                         
003820              display  EX004 Error-Code                                   
003830              go to    ZZ990-Abend.                                       
003840     open     input    Claim-Master-File.                                 
003850     if       WS-Co-Status not = "00"                                     
003860              move     WS-Co-Status to Error-Code                         
003870              display  EX005 Error-Code                                   
003880              go to    ZZ990-Abend.                                       
003890     open     output   Register-File.                                     
003900     accept   WS-Run-Date-Work9 from date YYYYMMDD.                       
003910     perform  EX030-Load-Categories.                                      
003920     perform  EX050-Load-Params.                                          
003930     perform  EX110-Read-Header thru EX120-Exit.                          
003940*                                                                         
003950 AA090-Terminate.                                                         
003960****************                                                          
003970     perform  EX770-Print-Grand-Totals.                                   
003980     close    Claim-Header-File                                           
003990              Expense-Line-File                                           
004000              Category-File                                               
004010              Company-Params-File                                         
004020              Claim-Master-File                                           
004030              Register-File.                                              
004040*                                                                         
004050 EX030-Load-Categories.                                                   
004060***********************                                                   
004070     move     zero to WC-Category-Count.                                  
004080     perform  EX032-Category-Read                                         
004090              until     WS-Ct-Status = "10".                              
004100*                                                                         
004110 EX032-Category-Read.                                                     
004120*********************                                                     
004130     read     Category-File into CTF-Category-File-Record                 
004140              at end    move "10" to WS-Ct-Status                         
004150              not at end                                                  
004160                   add  1 to WC-Category-Count                            
004170                   move CTF-Code           to                             
004180                        WC-Code (WC-Category-Count)                       
004190                   move CTF-Name           to                             
004200                        WC-Name (WC-Category-Count)                       
004210                   move CTF-Requires-Receipt to                           
004220                        WC-Requires-Receipt (WC-Category-Count)           
004230                   move CTF-Active         to                             
004240                        WC-Active (WC-Category-Count).                    
004250*                                                                         
004260 EX050-Load-Params.                                                       
004270*******************                                                       
004280     read     Company-Params-File into EX-Company-Params-Record           
004290              at end   next sentence.                                     
004300     if       Cp-Ocr-Threshold  < zero  or > 1.00                         
004310              move     0.60 to Cp-Ocr-Threshold.                          
004320*                                                                         
004330 EX110-Read-Header.                                                       
004340*******************                                                       
004350     read     Claim-Header-File into EX-Claim-Header-Record               
004360              at end    move "Y" to WS-Eof-Header.                        
004370*                                                                         
004380 EX115-Read-Claim-Master.                                                 
004390*************************                                                 
004400     read     Claim-Master-File into EX-Claim-Output-Record               
004410              at end    next sentence.                                    
004420*                                                                         
004430 EX120-Read-Line.                                                         
004440*****************                                                         
004450     if       WS-Line-Held = "Y"                                          
004460              go to    EX120-Exit.                                        
004470     read     Expense-Line-File into EX-Expense-Line-Record               
004480              at end    move "Y" to WS-Eof-Line                           
004490              not at end                                                  
004500                   move EX-Expense-Line-Record to WS-Held-Line            
004510                   move "Y" to WS-Line-Held.                              
004520 EX120-Exit.                                                              
004530     exit.                                                                
004540*                                                                         
004550 AA020-Process-Claims.                                                    
004560**********************                                                    
004570*  Matched pass - claim header, claim master (one-for-one, both           
004580*  sorted claim order) and the expense lines belonging to the             
004590*  claim id currently held.                                               
004600     move     zero to CT-Lines-This-Claim CT-Rejects-This-Claim.          
004610     add      1 to WS-Claim-Count.                                        
004620     perform  EX200-Gather-Lines                                          
004630              until      WS-Line-Held = "N"                               
004640              or         HL-Claim-Id not = Ch-Claim-Id.                   
004650     perform  EX730-Print-Claim-Total.                                    
004660     perform  EX760-Accumulate-Grand.                                     
004670     perform  EX110-Read-Header.                                          
004680     perform  EX115-Read-Claim-Master.                                    
004690*                                                                         
004700 EX200-Gather-Lines.                                                      
004710********************                                                      
004720     move     "N" to WS-Line-Ok.                                          
004730     add      1 to WS-Line-Count.                                         
004740     add      1 to CT-Lines-This-Claim.                                   
004750     perform  EX210-Validate-Line.                                        
004760     if       WS-Line-Ok = "Y"                                            
004770              perform  EX710-Print-Detail                                 
004780     else                                                                 
004790              add      1 to WS-Reject-Count                               
004800              add      1 to CT-Rejects-This-Claim.                        
004810     move     "N" to WS-Line-Held.                                        
004820     perform  EX120-Read-Line.                                            
004830*                                                                         
004840 EX210-Validate-Line.                                                     
004850*********************                                                     
004860     move     spaces to WK-Line-Error WK-Line-Flags.                      
004870     move     zero   to WK-Line-Total.                                    
004880     perform  EX212-Edit-Amount.                                          
004890     if       WK-Line-Error = spaces                                      
004900              perform EX214-Edit-Quantity.                                
004910     if       WK-Line-Error = spaces                                      
004920              perform EX216-Edit-Date.                                    
004930     if       WK-Line-Error = spaces                                      
004940              perform EX217-Edit-Currency.                                
004950     if       WK-Line-Error = spaces                                      
004960              perform EX230-Find-Category.                                
004970     if       WK-Line-Error = spaces                                      
004980              perform EX219-Edit-Ocr.                                     
004990     if       WK-Line-Error = spaces                                      
005000              perform EX240-Accumulate-Line                               
005010              move    "Y" to WS-Line-Ok.                                  
005020*                                                                         
005030 EX212-Edit-Amount.                                                       
005040*******************                                                       
005050     if       HL-Unit-Amount < zero                                       
005060              move     "NEGATIVE AMOUNT" to WK-Line-Error.                
005070*                                                                         
005080 EX214-Edit-Quantity.                                                     
005090*********************                                                     
005100     if       HL-Quantity not > zero                                      
005110              move     "INVALID QUANTITY" to WK-Line-Error.               
005120*                                                                         
005130 EX216-Edit-Date.                                                         
005140*****************                                                         
005150     if       HL-Date > Ch-Claim-Date                                     
005160              move     "DATE AFTER CLAIM" to WK-Line-Error.               
005170*                                                                         
005180 EX217-Edit-Currency.                                                     
005190*********************                                                     
005200     if       HL-Currency not EX-Alpha-Class                              
005210              move     "BAD CURRENCY CODE" to WK-Line-Error.              
005220*                                                                         
005230 EX219-Edit-Ocr.                                                          
005240****************                                                          
005250     if       HL-Ocr-Confidence < zero                                    
005260         or   HL-Ocr-Confidence > 1.00                                    
005270              move     "BAD OCR CONF" to WK-Line-Error                    
005280     else                                                                 
005290         if   HL-Ocr-Confidence > zero                                    
005300          and HL-Ocr-Confidence < Cp-Ocr-Threshold                        
005310              move     "LOW-OCR" to WK-Line-Flags (1:7).                  
005320*                                                                         
005330 EX230-Find-Category.                                                     
005340*********************                                                     
005350     move     zero to WK-Category-Ix.                                     
005360     perform  EX232-Scan-Category                                         
005370              varying    WS-Sub from 1 by 1                               
005380              until      WS-Sub > WC-Category-Count                       
005390              or         WK-Category-Ix not = zero.                       
005400     if       WK-Category-Ix = zero                                       
005410              move     "UNKNOWN CATEGORY" to WK-Line-Error                
005420     else                                                                 
005430         if   WC-Requires-Receipt (WK-Category-Ix) = "Y"                  
005440          and HL-Has-Receipt not = "Y"                                    
005450              move     "RECEIPT REQUIRED" to WK-Line-Error                
005460         else                                                             
005470              if  HL-Has-Receipt not = "Y"                                
005480                  move "NO-RCPT" to WK-Line-Flags (9:7).                  
005490*                                                                         
005500 EX232-Scan-Category.                                                     
005510*********************                                                     
005520     if       WC-Code (WS-Sub) = HL-Category-Code                         
005530          and WC-Active (WS-Sub) = "Y"                                    
005540              move     WS-Sub to WK-Category-Ix.                          
005550*                                                                         
005560 EX240-Accumulate-Line.                                                   
005570***********************                                                   
005580     compute  WK-Line-Total rounded =                                     
005590              HL-Unit-Amount * HL-Quantity.                               
005600*                                                                         
005610 EX710-Print-Detail.                                                      
005620********************                                                      
005630     perform  EX720-Check-Page-Break.                                     
005640     move     HL-Claim-Id     to DT-Claim-Id.                             
005650     move     HL-Line-Id      to DT-Line-Id.                              
005660     move     HL-Date         to DT-Date.                                 
005670     move     HL-Category-Code to DT-Category.                            
005680     move     HL-Description to DT-Description.                           
005690     move     HL-Currency     to DT-Currency.                             
005700     move     HL-Quantity     to DT-Qty.                                  
005710     move     HL-Unit-Amount  to DT-Unit-Amt.                             
005720     move     WK-Line-Total   to DT-Line-Total.                           
005730     move     WK-Line-Flags   to DT-Flags.                                
005740     write    EX-Register-Line from WS-Detail-Line.                       
005750     add      1 to WS-Line-On-Page.                                       
005760*                                                                         
005770 EX720-Check-Page-Break.                                                  
005780************************                                                  
005790     if       WS-Line-On-Page > 58                                        
005800              perform  EX750-New-Page.                                    
005810*                                                                         
005820 EX730-Print-Claim-Total.                                                 
005830*************************                                                 
005840     perform  EX720-Check-Page-Break.                                     
005850     move     spaces            to WS-Print-Line.                         
005860     move     Co-Claim-Id       to CTL-Claim-Id.                          
005870     move     Co-Total-Amount   to CTL-Amount.                            
005880     move     Co-Total-Home     to CTL-Home-Amount.                       
005890     move     Co-Conversion-Rate to CTL-Rate.                             
005900     move     Co-State          to CTL-State.                             
005910     move     "CLAIM TOTAL"     to CTL-Label.                             
005920     move     "HOME: "          to CTL-Home-Label.                        
005930     move     "RATE: "          to CTL-Rate-Label.                        
005940     move     "STATE: "         to CTL-State-Label.                       
005950     write    EX-Register-Line from WS-Claim-Total-Line.                  
005960     add      1 to WS-Line-On-Page.                                       
005970*                                                                         
005980 EX740-Print-Heading.                                                     
005990*********************                                                     
006000     add      1 to WS-Page-Number.                                        
006010     move     spaces       to WS-Print-Line.                              
006020     move     "APPLEWOOD COMPUTERS LTD." to HD1-Company.                  
006030     move     "EXPENSE REGISTER" to HD1-Title.                            
006040     move     WS-Run-Date-Work9  to HD1-Run-Date.                         
006050     move     "PAGE "      to HD1-Page-Lit.                               
006060     move     WS-Page-Number to HD1-Page.                                 
006070     write    EX-Register-Line from WS-Heading-1                          
006080              after advancing Top-Of-Form.                                
006090     move     spaces       to WS-Print-Line.                              
006100     move     "CLAIM   LINE  DATE      CATEGORY    DESCRIPTION   "        
006110                        to HD2-Text1.                                     
006120     move     "      CUR  QTY      UNIT-AMT    LINE-TOTAL  FLAGS"         
006130                        to HD2-Text2.                                     
006140     write    EX-Register-Line from WS-Heading-2.                         
006150     move     2 to WS-Line-On-Page.                                       
006160*                                                                         
006170 EX750-New-Page.                                                          
006180****************                                                          
006190     perform  EX740-Print-Heading.                                        
006200*                                                                         
006210 EX760-Accumulate-Grand.                                                  
006220************************                                                  
006230     add      Co-Total-Home to WS-Home-Total.                             
006240     evaluate Co-State                                                    
006250         when  "APPROVED"                                                 
006260              add  1 to WS-Approved-Count                                 
006270         when  "REJECTED"                                                 
006280              add  1 to WS-Rejected-Count                                 
006290         when  "SUBMITTED"                                                
006300              add  1 to WS-Pending-Count                                  
006310         when  other                                                      
006320              continue                                                    
006330     end-evaluate.                                                        
006340     if       Co-Conv-Pending = "Y"                                       
006350              add  1 to WS-Conv-Pend-Count.                               
006360*                                                                         
006370 EX770-Print-Grand-Totals.                                                
006380**************************                                                
006390     perform  EX720-Check-Page-Break.                                     
006400     move     spaces        to WS-Print-Line.                             
006410     move     WS-Claim-Count to GL1-Claims.                               
006420     move     WS-Line-Count  to GL1-Lines.                                
006430     move     WS-Reject-Count to GL1-Rejects.                             
006440     move     "CLAIMS PROCESSED:" to GL1-Label1.                          
006450     move     "LINES PROCESSED:"  to GL1-Label2.                          
006460     move     "LINES REJECTED:"   to GL1-Label3.                          
006470     write    EX-Register-Line from WS-Grand-Line-1.                      
006480     add      1 to WS-Line-On-Page.                                       
006490     move     spaces        to WS-Print-Line.                             
006500     move     WS-Home-Total  to GL2-Total.                                
006510     move     WS-Approved-Count to GL2-Approved.                          
006520     move     WS-Rejected-Count to GL2-Rejected.                          
006530     move     "TOTAL HOME CCY:" to GL2-Label1.                            
006540     move     "APPROVED:"       to GL2-Label2.                            
006550     move     "REJECTED:"       to GL2-Label3.                            
006560     write    EX-Register-Line from WS-Grand-Line-2.                      
006570     add      1 to WS-Line-On-Page.                                       
006580     move     spaces        to WS-Print-Line.                             
006590     move     WS-Pending-Count to GL3-Pending.                            
006600     move     WS-Conv-Pend-Count to GL3-Conv-Pending.                     
006610     move     "PENDING:"            to GL3-Label1.                        
006620     move     "CONVERSION PENDING:" to GL3-Label2.                        
006630     write    EX-Register-Line from WS-Grand-Line-3.                      
006640     add      1 to WS-Line-On-Page.                                       
006650*                                                                         
006660 ZZ990-Abend.                                                             
006670************                                                              
006680     display  "EX900 ABEND - SEE ERROR MESSAGE ABOVE".                    
006690     move     16 to return-code.                                          
006700     goback.                                                              
